000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  FTEWKPI0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DE PASO ENTRE PASOS DE      *
000600*               PROCESO (FTE1000 A FTE2000) CON LOS DATOS DE     *
000700*               PRESUPUESTO/COSTO YA CALCULADOS Y EL HORIZONTE   *
000800*               DE ANIOS DE INGRESO, PARA EVITAR RECALCULARLOS.  *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 040 POSICIONES.                          *
001300*           PREFIJO  : WKPI.                                    *
001400*                                                                *
001500******************************************************************
001600
001700     05  FTEWKPI0.
001800         10  WKPI-START-YEAR            PIC 9(04).
001900         10  WKPI-END-YEAR              PIC 9(04).
002000         10  WKPI-PROYECTOS-POR-ANIO    PIC 9(05)V9(2).
002100         10  WKPI-COSTO-PONDERADO       PIC 9(05)V9(4).
002200         10  WKPI-PRESUPUESTO-DISPON    PIC 9(07)V99.
002300         10  WKPI-INDICADOR-CALCULO     PIC X(01).
002400             88  WKPI-88-CALCULO-OK             VALUE 'S'.
002500             88  WKPI-88-CALCULO-DEFECTO        VALUE 'D'.
002600         10  FILLER                     PIC X(06).
000100******************************************************************
000200* NOMBRE DEL OBJETO:  FTESTGD0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE COMUNICACION PARA UNA ETAPA DEL PIPELINE  *
000500*              DE DESARROLLO (TRL 1-4, TRL 5-7, ETC).            *
000600*                                                                *
000700*           LONGITUD : 040 POSICIONES.                          *
000800*           PREFIJO  : STGD.                                    *
000900*                                                                *
001000******************************************************************
001100 05  FTESTGD0.
001200     10 STGD-SECUENCIA                    PIC 9(02).
001300     10 STGD-NOMBRE-ETAPA                 PIC X(10).
001400     10 STGD-MIX-INGRESO                  PIC V9(4).
001500     10 STGD-TASA-CONVERSION               PIC V9(4).
001600     10 STGD-INDICADOR-VIGENCIA           PIC X(01).
001700         88 STGD-88-VIGENTE                       VALUE 'S'.
001800         88 STGD-88-DE-BAJA                       VALUE 'N'.
001900     10 STGD-CODIGO-FASE-ANTERIOR         PIC 9(02).
002000     10 STGD-CODIGO-FASE-SIGUIENTE        PIC 9(02).
002100     10 FILLER                            PIC X(15).
000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  FTEARCH0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LOS PARAMETROS DE      *
000600*               COSTO/DURACION/DOTACION DE UN PAR ARQUETIPO -    *
000700*               ETAPA DEL PORTAFOLIO DE PROYECTOS DE I+D.        *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 080 POSICIONES.                          *
001200*           PREFIJO  : ARCH.                                    *
001300*                                                                *
001400******************************************************************
001500
001600     05  FTEARCH0.
001700         10  ARCH-NOMBRE-ARQUETIPO      PIC X(20).
001800         10  ARCH-PARTICIPACION         PIC V9(4).
001900         10  ARCH-NOMBRE-ETAPA          PIC X(10).
002000         10  ARCH-DURACION-MESES        PIC 9(03).
002100         10  ARCH-COSTO-MILLONES        PIC 9(05)V99.
002200         10  ARCH-FTE-INVESTIGADOR      PIC 9(03)V99.
002300         10  ARCH-FTE-DESARROLLADOR     PIC 9(03)V99.
002400         10  ARCH-CODIGO-PORTAFOLIO     PIC X(06).
002500         10  ARCH-INDICADOR-ESTADO      PIC X(01).
002600             88  ARCH-88-ACTIVO                  VALUE 'A'.
002700             88  ARCH-88-DE-BAJA                 VALUE 'B'.
002800         10  ARCH-VIGENCIA-DESDE        PIC 9(06).
002900         10  ARCH-VIGENCIA-DESDE-R REDEFINES
003000             ARCH-VIGENCIA-DESDE.
003100             15  ARCH-VIG-ANIO          PIC 9(04).
003200             15  ARCH-VIG-MES           PIC 9(02).
003300         10  FILLER                     PIC X(13).
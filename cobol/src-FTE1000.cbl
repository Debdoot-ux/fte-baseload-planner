000100*****************************************************************
000200* Program name:    FTE1000.                                    *
000300* Original author: jecheverria.                                *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 08/09/1987 jecheverria   Initial Version - dotacion mensual   *
000900*                          por proyecto - PRO-334.              *
001000* 22/11/1989 jecheverria   Agrega rama de contratistas al       *
001100*                          calculo de dotacion mensual -        *
001200*                          PRO-401.                             *
001300* 14/05/1991 rgomez        Ajusta redondeo del FTE fraccionario *
001400*                          que emite el reporte mensual -       *
001500*                          PRO-455.                             *
001600* 03/12/1998 rgomez        Ajuste de siglo (Y2K): se expanden   *
001700*                          los anios de 2 a 4 digitos en todas  *
001800*                          las tablas de dotacion - PRO-512.    *
001900* 12/01/2024 gforrich      Reconversion total del programa para *
002000*                          el nuevo proceso de planificacion de *
002100*                          FTE de I+D; se reemplaza la logica de*
002200*                          dotacion por proyecto por el modelo  *
002300*                          de arquetipos y etapas - RITM04180.  *
002400* 26/01/2024 gforrich      Agrega rampa de dotacion - RITM04212.*
002500* 09/02/2024 gforrich      Corrige mix de ingreso cuando la     *
002600*                          etapa no existe para el arquetipo -  *
002700*                          INC08640.                            *
002800* 20/06/2024 mvidela       Valida siglo completo en los anios   *
002900*                          de horizonte recibidos por parametro *
003000*                          - RITM05010.                         *
003100* 14/03/2025 mvidela       Separa el paso de resumen anual a    *
003200*                          FTE2000 vía archivo WKPIOUT -        *
003300*                          RITM05920.                           *
003400* 19/06/2025 mvidela       Resguarda meses de dispersion de     *
003500*                          ingresos en 1 cuando el parametro    *
003600*                          viene en cero, para evitar division  *
003700*                          por cero en 2420-CALCULA-INICIOS -   *
003800*                          RITM06188.                           *
003900*****************************************************************
004000*                                                               *
004100*          I D E N T I F I C A T I O N  D I V I S I O N         *
004200*                                                               *
004300*****************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.  FTE1000.
004600 AUTHOR. JORGE ECHEVERRIA.
004700 INSTALLATION. IBM Z/OS.
004800 DATE-WRITTEN. 08/09/1987.
004900 DATE-COMPILED. 19/06/2025.
005000 SECURITY. CONFIDENTIAL.
005100*****************************************************************
005200*                                                               *
005300*             E N V I R O N M E N T   D I V I S I O N           *
005400*                                                               *
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000        CLASS ETAPA-VALIDA IS 'A' THRU 'Z', SPACE.
006100
006200*****************************************************************
006300*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
006400*****************************************************************
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT PARM-FILE    ASSIGN       TO PARAMS
006900                         FILE STATUS  IS SW-FILE-STATUS-PARM.
007000
007100     SELECT STGD-FILE    ASSIGN       TO STAGEDEF
007200                         FILE STATUS  IS SW-FILE-STATUS-STGD.
007300
007400     SELECT ARCH-FILE    ASSIGN       TO ARCHSTG
007500                         FILE STATUS  IS SW-FILE-STATUS-ARCH.
007600
007700     SELECT MDET-FILE    ASSIGN       TO MONTHLY
007800                         FILE STATUS  IS SW-FILE-STATUS-MDET.
007900
008000     SELECT WKPI-FILE    ASSIGN       TO WKPIOUT
008100                         FILE STATUS  IS SW-FILE-STATUS-WKPI.
008200
008300*****************************************************************
008400*                                                               *
008500*                      D A T A   D I V I S I O N                *
008600*                                                               *
008700*****************************************************************
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  PARM-FILE
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 80 CHARACTERS.
009400 01  REG-PARM                         PIC X(80).
009500
009600 FD  STGD-FILE
009700     RECORDING MODE IS F
009800     RECORD CONTAINS 40 CHARACTERS.
009900 01  REG-STGD.
010000     COPY FTESTGD0.
010100
010200 FD  ARCH-FILE
010300     RECORDING MODE IS F
010400     RECORD CONTAINS 80 CHARACTERS.
010500 01  REG-ARCH.
010600     COPY FTEARCH0.
010700
010800 FD  MDET-FILE
010900     RECORDING MODE IS F
011000     RECORD CONTAINS 80 CHARACTERS.
011100 01  REG-MDET.
011200     COPY FTEMDET0.
011300
011400 FD  WKPI-FILE
011500     RECORDING MODE IS F
011600     RECORD CONTAINS 40 CHARACTERS.
011700 01  REG-WKPI.
011800     COPY FTEWKPI0.
011900
012000 WORKING-STORAGE SECTION.
012100
012200*****************************************************************
012300*                    DEFINICION DE SWITCHES                     *
012400*****************************************************************
012500 01  SW-SWITCHES.
012600     05 SW-FILE-STATUS-PARM           PIC X(02) VALUE SPACE.
012700        88 FS-88-PARM-OK                        VALUE '00'.
012800     05 SW-FILE-STATUS-STGD           PIC X(02) VALUE SPACE.
012900        88 FS-88-STGD-OK                        VALUE '00'.
013000     05 SW-FILE-STATUS-ARCH           PIC X(02) VALUE SPACE.
013100        88 FS-88-ARCH-OK                        VALUE '00'.
013200     05 SW-FILE-STATUS-MDET           PIC X(02) VALUE SPACE.
013300        88 FS-88-MDET-OK                        VALUE '00'.
013400     05 SW-FILE-STATUS-WKPI           PIC X(02) VALUE SPACE.
013500        88 FS-88-WKPI-OK                        VALUE '00'.
013600     05 SW-FIN-STGD                   PIC X(01) VALUE 'N'.
013700        88 SI-FIN-STGD                          VALUE 'S'.
013800     05 SW-FIN-ARCH                   PIC X(01) VALUE 'N'.
013900        88 SI-FIN-ARCH                          VALUE 'S'.
014000     05 FILLER                        PIC X(04).
014100
014200*****************************************************************
014300*                    DEFINICION DE CONSTANTES                   *
014400*****************************************************************
014500 01  CT-CONSTANTES.
014600     05 CT-1                          PIC 9(01) VALUE 1.
014700     05 CT-CIEN-PORCIENTO             PIC 9V9(4) VALUE 1.0000.
014800     05 CT-UTILIZACION-PISO           PIC 9V9(4) VALUE 0.0100.
014900     05 CT-UMBRAL-ACTIVO              PIC 9V9(9) VALUE
015000                                                0.000000001.
015100     05 CT-MESES-TABLA                PIC S9(03) COMP VALUE 120.
015200     05 CT-CAL-BASE-MES               PIC 9(02) VALUE 01.
015300     05 FILLER                        PIC X(04).
015400
015500*****************************************************************
015600*                    DEFINICION DE CONTADORES                   *
015700*****************************************************************
015800 01  CN-CONTADORES.
015900     05 CN-REG-LEIDOS-PARM            PIC S9(04) COMP VALUE ZERO.
016000     05 CN-REG-LEIDOS-STGD            PIC S9(04) COMP VALUE ZERO.
016100     05 CN-REG-LEIDOS-ARCH            PIC S9(04) COMP VALUE ZERO.
016200     05 CN-REG-RECHAZADOS-ARCH        PIC S9(04) COMP VALUE ZERO.
016300     05 CN-REG-ESCRITOS-MDET          PIC S9(06) COMP VALUE ZERO.
016400     05 FILLER                        PIC X(04).
016500
016600*****************************************************************
016700*                     DEFINICION DE COPYBOOKS                   *
016800*****************************************************************
016900 01  WS-PARM-AREA.
017000     COPY FTEPARM0.
017100
017200*****************************************************************
017300*         VISTA DE SIGLO PARA VALIDAR ANIOS DE HORIZONTE        *
017400*****************************************************************
017500 01  WS-PARM-AREA-R REDEFINES WS-PARM-AREA.
017600     05 FILLER                        PIC X(14).
017700     05 WS-PARM-START-YEAR-R.
017800        10 WS-PARM-START-SIGLO        PIC 9(02).
017900        10 WS-PARM-START-CORTO        PIC 9(02).
018000     05 WS-PARM-END-YEAR-R.
018100        10 WS-PARM-END-SIGLO          PIC 9(02).
018200        10 WS-PARM-END-CORTO          PIC 9(02).
018300     05 FILLER                        PIC X(58).
018400
018500*****************************************************************
018600*                DEFINICION DE TABLA DE ETAPAS                  *
018700*****************************************************************
018800 01  WS-TABLA-ETAPAS.
018900     05 WS-ETAPA-COUNT                PIC S9(04) COMP VALUE ZERO.
019000     05 WS-ETAPA-ENTRY OCCURS 10 TIMES
019100                        INDEXED BY IX-ETAPA, IX-ETAPA2.
019200        10 WS-ETAPA-NOMBRE            PIC X(10).
019300        10 WS-ETAPA-MIX               PIC V9(4).
019400        10 WS-ETAPA-CONV              PIC V9(4).
019500        10 FILLER                     PIC X(02).
019600     05 FILLER                        PIC X(04).
019700
019800*****************************************************************
019900*              DEFINICION DE TABLA DE ARQUETIPOS                *
020000*****************************************************************
020100 01  WS-TABLA-ARQUETIPOS.
020200     05 WS-ARQ-COUNT                  PIC S9(04) COMP VALUE ZERO.
020300     05 WS-ARQ-ENTRY OCCURS 10 TIMES INDEXED BY IX-ARQ.
020400        10 WS-ARQ-NOMBRE              PIC X(20).
020500        10 WS-ARQ-PARTICIPACION       PIC V9(4).
020600        10 WS-ARQ-PROYECTOS           PIC S9(07)V9(4) COMP.
020700        10 WS-ARQ-ETAPA-ENTRY OCCURS 10 TIMES
020800                              INDEXED BY IX-AE, IX-AE2.
020900           15 WS-AE-TIENE             PIC X(01).
021000              88 WS-88-TIENE-ETAPA           VALUE 'S'.
021100           15 WS-AE-DURACION          PIC S9(03) COMP.
021200           15 WS-AE-COSTO             PIC S9(05)V99 COMP.
021300           15 WS-AE-FTE-INVEST        PIC S9(03)V99 COMP.
021400           15 WS-AE-FTE-DESAR         PIC S9(03)V99 COMP.
021500           15 WS-AE-COSTO-ESPERADO    PIC S9(07)V9(4) COMP.
021600     05 FILLER                        PIC X(04).
021700
021800*****************************************************************
021900*              DEFINICION DE LINEA DE TIEMPO (MESES)            *
022000*****************************************************************
022100 01  WS-TABLA-MESES.
022200     05 WS-MES-COUNT                  PIC S9(04) COMP VALUE ZERO.
022300     05 WS-COLA-MESES                 PIC S9(04) COMP VALUE ZERO.
022400     05 WS-MES-ENTRY OCCURS 120 TIMES INDEXED BY IX-MES, IX-MES2.
022500        10 WS-MES-YYYYMM              PIC 9(06).
022600        10 WS-MES-YYYYMM-R REDEFINES
022700           WS-MES-YYYYMM.
022800           15 WS-MES-R-ANIO           PIC 9(04).
022900           15 WS-MES-R-MES            PIC 9(02).
023000        10 WS-MES-ANIO                PIC 9(04).
023100     05 FILLER                        PIC X(04).
023200
023300*****************************************************************
023400*          DEFINICION DE ARREGLOS DE CALCULO DE PIPELINE        *
023500*****************************************************************
023600 01  WS-TABLA-CALCULO.
023700     05 WS-INICIOS OCCURS 120 TIMES
023800                    PIC S9(07)V9(4) COMP INDEXED BY IX-M1.
023900     05 WS-COMPLETOS-ENTRADA OCCURS 120 TIMES
024000                    PIC S9(07)V9(4) COMP INDEXED BY IX-M2.
024100     05 WS-COMPLETOS-SALIDA OCCURS 120 TIMES
024200                    PIC S9(07)V9(4) COMP INDEXED BY IX-M3.
024300     05 WS-STOCK-ACTIVO OCCURS 120 TIMES
024400                    PIC S9(07)V9(4) COMP INDEXED BY IX-M4.
024500     05 FILLER                        PIC X(04).
024600
024700*****************************************************************
024800*                DEFINICION DE VARIABLES DE CALCULO             *
024900*****************************************************************
025000 01  WS-VARIABLES.
025100     05 WS-PRESUPUESTO-DISPONIBLE     PIC S9(07)V99 COMP.
025200     05 WS-COSTO-PONDERADO            PIC S9(05)V9(4) COMP.
025300     05 WS-PROYECTOS-POR-ANIO         PIC S9(05)V9(4) COMP.
025400     05 WS-ARQ-CONTRIB                PIC S9(07)V9(4) COMP.
025500     05 WS-DIRECTO-CONTEO             PIC S9(07)V9(4) COMP.
025600     05 WS-DIRECTO-MENSUAL            PIC S9(07)V9(4) COMP.
025700     05 WS-DURACION-CADENA            PIC S9(04) COMP.
025800     05 WS-COLA-MAXIMA                PIC S9(04) COMP.
025900     05 WS-INDICE-MES-DESTINO         PIC S9(04) COMP.
026000     05 WS-INDICE-MES-COMPLETA        PIC S9(04) COMP.
026100     05 WS-UTILIZACION-EFECTIVA       PIC 9V9(4) COMP.
026200     05 WS-CONTADOR-ANIO              PIC 9(04) COMP.
026300     05 WS-CONTADOR-SPREAD            PIC S9(04) COMP.
026400     05 WS-EFECTIVO-MES               PIC S9(07)V9(4) COMP.
026500     05 WS-DESPLAZAMIENTO             PIC S9(04) COMP.
026600     05 FILLER                        PIC X(04).
026700
026800*****************************************************************
026900*                     DEFINICION DE LINKAGE FTEMES0              *
027000*****************************************************************
027100 01  WS-FTEMES0-PARM.
027200     05 WS-FM-ANIO-BASE               PIC 9(04).
027300     05 WS-FM-MES-BASE                PIC 9(02).
027400     05 WS-FM-DESPLAZAMIENTO          PIC 9(03).
027500     05 WS-FM-MES-CALENDARIO          PIC 9(06).
027600     05 WS-FM-MES-CALENDARIO-R REDEFINES
027700        WS-FM-MES-CALENDARIO.
027800        10 WS-FM-ANIO-CALENDARIO      PIC 9(04).
027900        10 WS-FM-MES-CALENDARIO-MM    PIC 9(02).
028000     05 FILLER                        PIC X(04).
028100
028200 01  CT-PROGRAMAS.
028300     05 CT-FTEMES0                    PIC X(07) VALUE 'FTEMES0'.
028400     05 FILLER                        PIC X(04).
028500
028600*****************************************************************
028700*                                                               *
028800*              P R O C E D U R E   D I V I S I O N              *
028900*                                                               *
029000*****************************************************************
029100 PROCEDURE DIVISION.
029200*****************************************************************
029300*                        0000-MAINLINE                          *
029400*****************************************************************
029500
029600 0000-MAINLINE.
029700
029800     PERFORM 1000-INICIO
029900        THRU 1000-INICIO-EXIT
030000
030100     PERFORM 2000-PROCESO
030200        THRU 2000-PROCESO-EXIT
030300
030400     PERFORM 3000-FIN.
030500
030600*****************************************************************
030700*                           1000-INICIO                         *
030800*****************************************************************
030900* ABRE LOS ARCHIVOS DE ENTRADA/SALIDA Y CARGA LOS PARAMETROS,   *
031000* LA LISTA DE ETAPAS Y LOS DATOS ARQUETIPO x ETAPA, USANDO LOS  *
031100* VALORES POR DEFECTO (BASELINE PETRONAS) CUANDO EL ARCHIVO     *
031200* RESPECTIVO NO EXISTE O VIENE VACIO (RG B10).                  *
031300*****************************************************************
031400 1000-INICIO.
031500
031600     INITIALIZE WS-TABLA-ETAPAS
031700                WS-TABLA-ARQUETIPOS
031800                WS-TABLA-MESES
031900
032000     OPEN INPUT  PARM-FILE
032100     OPEN INPUT  STGD-FILE
032200     OPEN INPUT  ARCH-FILE
032300     OPEN OUTPUT MDET-FILE
032400     OPEN OUTPUT WKPI-FILE
032500
032600     IF NOT FS-88-MDET-OK
032700        DISPLAY 'ERROR OPEN MONTHLY   CODE: ' SW-FILE-STATUS-MDET
032800        PERFORM 3000-FIN
032900     END-IF
033000
033100     IF NOT FS-88-WKPI-OK
033200        DISPLAY 'ERROR OPEN WKPIOUT   CODE: ' SW-FILE-STATUS-WKPI
033300        PERFORM 3000-FIN
033400     END-IF
033500
033600     PERFORM 1100-CARGA-PARM
033700        THRU 1100-CARGA-PARM-EXIT
033800
033900     PERFORM 1300-CARGA-STGD
034000        THRU 1300-CARGA-STGD-EXIT
034100
034200     PERFORM 1400-CARGA-ARCH
034300        THRU 1400-CARGA-ARCH-EXIT
034400
034500     .
034600 1000-INICIO-EXIT.
034700     EXIT.
034800
034900*****************************************************************
035000*                        1100-CARGA-PARM                        *
035100*****************************************************************
035200 1100-CARGA-PARM.
035300
035400     IF FS-88-PARM-OK
035500        READ PARM-FILE INTO WS-PARM-AREA
035600           AT END
035700           PERFORM 1150-DEFECTO-PARM
035800              THRU 1150-DEFECTO-PARM-EXIT
035900           NOT AT END
036000           ADD CT-1 TO CN-REG-LEIDOS-PARM
036100        END-READ
036200     ELSE
036300        PERFORM 1150-DEFECTO-PARM
036400           THRU 1150-DEFECTO-PARM-EXIT
036500     END-IF
036600
036700     IF FS-88-PARM-OK
036800        CLOSE PARM-FILE
036900     END-IF
037000
037100     IF WS-PARM-START-SIGLO NOT = 19 AND NOT = 20
037200        OR WS-PARM-END-SIGLO NOT = 19 AND NOT = 20
037300        PERFORM 1150-DEFECTO-PARM
037400           THRU 1150-DEFECTO-PARM-EXIT
037500     END-IF
037600
037700     IF PARM-INTAKE-SPREAD-MESES < CT-1
037800        MOVE CT-1 TO PARM-INTAKE-SPREAD-MESES
037900     END-IF
038000
038100     .
038200 1100-CARGA-PARM-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600*                       1150-DEFECTO-PARM                       *
038700*****************************************************************
038800* BASELINE PETRONAS - PARAMETROS GLOBALES POR DEFECTO.          *
038900*****************************************************************
039000 1150-DEFECTO-PARM.
039100
039200     MOVE 'A'                         TO PARM-INDICADOR
039300     MOVE 400.00                      TO PARM-TOTAL-BUDGET-M
039400     MOVE 0.3000                      TO PARM-OVERHEAD-PCT
039500     MOVE 2026                        TO PARM-START-YEAR
039600     MOVE 2029                        TO PARM-END-YEAR
039700     MOVE 06                          TO PARM-INTAKE-SPREAD-MESES
039800     MOVE 1.0000                      TO PARM-UTILIZATION-RATE
039900     MOVE 00                          TO PARM-RAMP-MESES.
040000
040100 1150-DEFECTO-PARM-EXIT.
040200     EXIT.
040300
040400*****************************************************************
040500*                       1300-CARGA-STGD                         *
040600*****************************************************************
040700 1300-CARGA-STGD.
040800
040900     IF FS-88-STGD-OK
041000        PERFORM 1310-LEER-STGD
041100           THRU 1310-LEER-STGD-EXIT
041200        PERFORM 1320-ACUMULA-STGD
041300           THRU 1320-ACUMULA-STGD-EXIT
041400           UNTIL SI-FIN-STGD
041500     END-IF
041600
041700     IF FS-88-STGD-OK
041800        CLOSE STGD-FILE
041900     END-IF
042000
042100     IF WS-ETAPA-COUNT = ZERO
042200        PERFORM 1350-DEFECTO-STGD
042300           THRU 1350-DEFECTO-STGD-EXIT
042400     END-IF
042500
042600     .
042700 1300-CARGA-STGD-EXIT.
042800     EXIT.
042900
043000 1310-LEER-STGD.
043100     READ STGD-FILE
043200          AT END
043300          SET SI-FIN-STGD           TO TRUE
043400     END-READ.
043500 1310-LEER-STGD-EXIT.
043600     EXIT.
043700
043800 1320-ACUMULA-STGD.
043900
044000     ADD CT-1 TO CN-REG-LEIDOS-STGD
044100     ADD CT-1 TO WS-ETAPA-COUNT
044200     SET IX-ETAPA TO WS-ETAPA-COUNT
044300
044400     MOVE STGD-NOMBRE-ETAPA         TO WS-ETAPA-NOMBRE(IX-ETAPA)
044500     MOVE STGD-MIX-INGRESO          TO WS-ETAPA-MIX(IX-ETAPA)
044600     MOVE STGD-TASA-CONVERSION      TO WS-ETAPA-CONV(IX-ETAPA)
044700
044800     PERFORM 1310-LEER-STGD
044900        THRU 1310-LEER-STGD-EXIT
045000
045100     .
045200 1320-ACUMULA-STGD-EXIT.
045300     EXIT.
045400
045500*****************************************************************
045600*                       1350-DEFECTO-STGD                       *
045700*****************************************************************
045800* BASELINE PETRONAS - DOS ETAPAS: TRL 1-4 Y TRL 5-7.            *
045900*****************************************************************
046000 1350-DEFECTO-STGD.
046100
046200     MOVE 2                           TO WS-ETAPA-COUNT
046300
046400     SET IX-ETAPA                     TO 1
046500     MOVE 'TRL 1-4'                   TO WS-ETAPA-NOMBRE(IX-ETAPA)
046600     MOVE 0.2000                      TO WS-ETAPA-MIX(IX-ETAPA)
046700     MOVE 0.5000                      TO WS-ETAPA-CONV(IX-ETAPA)
046800
046900     SET IX-ETAPA                     TO 2
047000     MOVE 'TRL 5-7'                   TO WS-ETAPA-NOMBRE(IX-ETAPA)
047100     MOVE 0.8000                      TO WS-ETAPA-MIX(IX-ETAPA)
047200     MOVE ZERO                        TO WS-ETAPA-CONV(IX-ETAPA).
047300
047400 1350-DEFECTO-STGD-EXIT.
047500     EXIT.
047600
047700*****************************************************************
047800*                       1400-CARGA-ARCH                         *
047900*****************************************************************
048000 1400-CARGA-ARCH.
048100
048200     IF FS-88-ARCH-OK
048300        PERFORM 1410-LEER-ARCH
048400           THRU 1410-LEER-ARCH-EXIT
048500        PERFORM 1420-ACUMULA-ARCH
048600           THRU 1420-ACUMULA-ARCH-EXIT
048700           UNTIL SI-FIN-ARCH
048800     END-IF
048900
049000     IF FS-88-ARCH-OK
049100        CLOSE ARCH-FILE
049200     END-IF
049300
049400     IF WS-ARQ-COUNT = ZERO
049500        PERFORM 1450-DEFECTO-ARCH
049600           THRU 1450-DEFECTO-ARCH-EXIT
049700     END-IF
049800
049900     .
050000 1400-CARGA-ARCH-EXIT.
050100     EXIT.
050200
050300 1410-LEER-ARCH.
050400     READ ARCH-FILE
050500          AT END
050600          SET SI-FIN-ARCH            TO TRUE
050700     END-READ.
050800 1410-LEER-ARCH-EXIT.
050900     EXIT.
051000
051100*****************************************************************
051200*                      1420-ACUMULA-ARCH                        *
051300*****************************************************************
051400* UBICA (O CREA) LA ENTRADA DEL ARQUETIPO Y LA ETAPA QUE TRAE   *
051500* EL REGISTRO, Y CARGA SUS DATOS DE COSTO/DURACION/DOTACION.    *
051600*****************************************************************
051700 1420-ACUMULA-ARCH.
051800
051900     ADD CT-1 TO CN-REG-LEIDOS-ARCH
052000
052100     IF ARCH-NOMBRE-ETAPA IS ETAPA-VALIDA
052200        PERFORM 1421-UBICA-ARQUETIPO
052300           THRU 1421-UBICA-ARQUETIPO-EXIT
052400
052500        PERFORM 1422-UBICA-ETAPA
052600           THRU 1422-UBICA-ETAPA-EXIT
052700
052800        IF IX-AE NOT > WS-ETAPA-COUNT
052900           SET WS-88-TIENE-ETAPA(IX-ARQ IX-AE) TO TRUE
053000           MOVE ARCH-DURACION-MESES
053100              TO WS-AE-DURACION(IX-ARQ IX-AE)
053200           MOVE ARCH-COSTO-MILLONES
053300              TO WS-AE-COSTO(IX-ARQ IX-AE)
053400           MOVE ARCH-FTE-INVESTIGADOR
053500              TO WS-AE-FTE-INVEST(IX-ARQ IX-AE)
053600           MOVE ARCH-FTE-DESARROLLADOR
053700              TO WS-AE-FTE-DESAR(IX-ARQ IX-AE)
053800        END-IF
053900     ELSE
054000        ADD CT-1 TO CN-REG-RECHAZADOS-ARCH
054100     END-IF
054200
054300     PERFORM 1410-LEER-ARCH
054400        THRU 1410-LEER-ARCH-EXIT
054500
054600     .
054700 1420-ACUMULA-ARCH-EXIT.
054800     EXIT.
054900
055000*****************************************************************
055100*                     1421-UBICA-ARQUETIPO                      *
055200*****************************************************************
055300 1421-UBICA-ARQUETIPO.
055400
055500     SET IX-ARQ TO 1
055600     SET IX-ARQ2 TO WS-ARQ-COUNT
055700
055800     SEARCH WS-ARQ-ENTRY VARYING IX-ARQ
055900        AT END
056000           ADD CT-1 TO WS-ARQ-COUNT
056100           SET IX-ARQ TO WS-ARQ-COUNT
056200           MOVE ARCH-NOMBRE-ARQUETIPO TO WS-ARQ-NOMBRE(IX-ARQ)
056300           MOVE ARCH-PARTICIPACION
056400              TO WS-ARQ-PARTICIPACION(IX-ARQ)
056500        WHEN WS-ARQ-NOMBRE(IX-ARQ) = ARCH-NOMBRE-ARQUETIPO
056600           CONTINUE
056700     END-SEARCH
056800
056900     .
057000 1421-UBICA-ARQUETIPO-EXIT.
057100     EXIT.
057200
057300*****************************************************************
057400*                       1422-UBICA-ETAPA                        *
057500*****************************************************************
057600 1422-UBICA-ETAPA.
057700
057800     SET IX-AE TO 1
057900
058000     SEARCH WS-ETAPA-ENTRY VARYING IX-AE
058100        AT END
058200           CONTINUE
058300        WHEN WS-ETAPA-NOMBRE(IX-AE) = ARCH-NOMBRE-ETAPA
058400           CONTINUE
058500     END-SEARCH
058600
058700     .
058800 1422-UBICA-ETAPA-EXIT.
058900     EXIT.
059000
059100*****************************************************************
059200*                       1450-DEFECTO-ARCH                       *
059300*****************************************************************
059400* BASELINE PETRONAS - TRES ARQUETIPOS x DOS ETAPAS.             *
059500*****************************************************************
059600 1450-DEFECTO-ARCH.
059700
059800     MOVE 3 TO WS-ARQ-COUNT
059900
060000     SET IX-ARQ TO 1
060100     MOVE 'CHEMISTRY'              TO WS-ARQ-NOMBRE(IX-ARQ)
060200     MOVE 0.1500                   TO WS-ARQ-PARTICIPACION(IX-ARQ)
060300     SET WS-88-TIENE-ETAPA(IX-ARQ 1) TO TRUE
060400     MOVE 007                      TO WS-AE-DURACION(IX-ARQ 1)
060500     MOVE 6.50                     TO WS-AE-COSTO(IX-ARQ 1)
060600     MOVE 3.50                     TO WS-AE-FTE-INVEST(IX-ARQ 1)
060700     MOVE 1.50                     TO WS-AE-FTE-DESAR(IX-ARQ 1)
060800     SET WS-88-TIENE-ETAPA(IX-ARQ 2) TO TRUE
060900     MOVE 012                      TO WS-AE-DURACION(IX-ARQ 2)
061000     MOVE 12.50                    TO WS-AE-COSTO(IX-ARQ 2)
061100     MOVE 1.50                     TO WS-AE-FTE-INVEST(IX-ARQ 2)
061200     MOVE 3.50                     TO WS-AE-FTE-DESAR(IX-ARQ 2)
061300
061400     SET IX-ARQ TO 2
061500     MOVE 'PROCESS (HARDWARE)'     TO WS-ARQ-NOMBRE(IX-ARQ)
061600     MOVE 0.7000                   TO WS-ARQ-PARTICIPACION(IX-ARQ)
061700     SET WS-88-TIENE-ETAPA(IX-ARQ 1) TO TRUE
061800     MOVE 009                      TO WS-AE-DURACION(IX-ARQ 1)
061900     MOVE 12.50                    TO WS-AE-COSTO(IX-ARQ 1)
062000     MOVE 6.50                     TO WS-AE-FTE-INVEST(IX-ARQ 1)
062100     MOVE 1.50                     TO WS-AE-FTE-DESAR(IX-ARQ 1)
062200     SET WS-88-TIENE-ETAPA(IX-ARQ 2) TO TRUE
062300     MOVE 015                      TO WS-AE-DURACION(IX-ARQ 2)
062400     MOVE 15.00                    TO WS-AE-COSTO(IX-ARQ 2)
062500     MOVE 1.50                     TO WS-AE-FTE-INVEST(IX-ARQ 2)
062600     MOVE 6.50                     TO WS-AE-FTE-DESAR(IX-ARQ 2)
062700
062800     SET IX-ARQ TO 3
062900     MOVE 'ALGORITHM (SOFTWARE)'   TO WS-ARQ-NOMBRE(IX-ARQ)
063000     MOVE 0.1500                   TO WS-ARQ-PARTICIPACION(IX-ARQ)
063100     SET WS-88-TIENE-ETAPA(IX-ARQ 1) TO TRUE
063200     MOVE 006                      TO WS-AE-DURACION(IX-ARQ 1)
063300     MOVE 4.25                     TO WS-AE-COSTO(IX-ARQ 1)
063400     MOVE 0.50                     TO WS-AE-FTE-INVEST(IX-ARQ 1)
063500     MOVE 0.50                     TO WS-AE-FTE-DESAR(IX-ARQ 1)
063600     SET WS-88-TIENE-ETAPA(IX-ARQ 2) TO TRUE
063700     MOVE 006                      TO WS-AE-DURACION(IX-ARQ 2)
063800     MOVE 4.25                     TO WS-AE-COSTO(IX-ARQ 2)
063900     MOVE 0.50                     TO WS-AE-FTE-INVEST(IX-ARQ 2)
064000     MOVE 0.50                     TO WS-AE-FTE-DESAR(IX-ARQ 2).
064100
064200 1450-DEFECTO-ARCH-EXIT.
064300     EXIT.
064400
064500*****************************************************************
064600*                           2000-PROCESO                        *
064700*****************************************************************
064800 2000-PROCESO.
064900
065000     PERFORM 2100-CALCULA-PRESUPUESTO
065100        THRU 2100-CALCULA-PRESUPUESTO-EXIT
065200
065300     PERFORM 2200-CALCULA-COSTO-PONDERADO
065400        THRU 2200-CALCULA-COSTO-PONDERADO-EXIT
065500
065600     PERFORM 2300-ARMA-LINEA-TIEMPO
065700        THRU 2300-ARMA-LINEA-TIEMPO-EXIT
065800
065900     PERFORM 2400-PROCESA-ARQUETIPOS
066000        THRU 2400-PROCESA-ARQUETIPOS-EXIT
066100        VARYING IX-ARQ FROM 1 BY 1 UNTIL IX-ARQ > WS-ARQ-COUNT
066200
066300     PERFORM 2900-ESCRIBE-WKPI
066400        THRU 2900-ESCRIBE-WKPI-EXIT
066500
066600     .
066700 2000-PROCESO-EXIT.
066800     EXIT.
066900
067000*****************************************************************
067100*                   2100-CALCULA-PRESUPUESTO                    *
067200*****************************************************************
067300* REGLA B1 - PRESUPUESTO DISPONIBLE = PRESUPUESTO TOTAL x       *
067400* (1 - PORCENTAJE DE OVERHEAD).                                 *
067500*****************************************************************
067600 2100-CALCULA-PRESUPUESTO.
067700
067800     COMPUTE WS-PRESUPUESTO-DISPONIBLE ROUNDED =
067900             PARM-TOTAL-BUDGET-M *
068000             (CT-CIEN-PORCIENTO - PARM-OVERHEAD-PCT)
068100
068200     .
068300 2100-CALCULA-PRESUPUESTO-EXIT.
068400     EXIT.
068500
068600*****************************************************************
068700*                2200-CALCULA-COSTO-PONDERADO                   *
068800*****************************************************************
068900* REGLAS B2/B3 - COSTO ESPERADO POR ARQUETIPO (RECURSION HACIA  *
069000* ATRAS) Y COSTO PONDERADO DEL PORTAFOLIO; PROYECTOS-POR-ANIO.  *
069100*****************************************************************
069200 2200-CALCULA-COSTO-PONDERADO.
069300
069400     MOVE ZERO TO WS-COSTO-PONDERADO
069500
069600     PERFORM 2210-CALCULA-COSTO-ESPERADO
069700        THRU 2210-CALCULA-COSTO-ESPERADO-EXIT
069800        VARYING IX-ARQ FROM 1 BY 1 UNTIL IX-ARQ > WS-ARQ-COUNT
069900
070000     IF WS-COSTO-PONDERADO > ZERO
070100        COMPUTE WS-PROYECTOS-POR-ANIO ROUNDED =
070200                WS-PRESUPUESTO-DISPONIBLE / WS-COSTO-PONDERADO
070300     ELSE
070400        MOVE ZERO TO WS-PROYECTOS-POR-ANIO
070500     END-IF
070600
070700     .
070800 2200-CALCULA-COSTO-PONDERADO-EXIT.
070900     EXIT.
071000
071100*****************************************************************
071200*                2210-CALCULA-COSTO-ESPERADO                    *
071300*****************************************************************
071400 2210-CALCULA-COSTO-ESPERADO.
071500
071600     MOVE ZERO TO WS-ARQ-CONTRIB
071700
071800     PERFORM 2211-COSTO-ESPERADO-ETAPA
071900        THRU 2211-COSTO-ESPERADO-ETAPA-EXIT
072000        VARYING IX-AE FROM WS-ETAPA-COUNT BY -1
072100           UNTIL IX-AE < 1
072200
072300     SET IX-AE TO 1
072400     PERFORM 2212-ACUMULA-CONTRIB
072500        THRU 2212-ACUMULA-CONTRIB-EXIT
072600        VARYING IX-AE FROM 1 BY 1 UNTIL IX-AE > WS-ETAPA-COUNT
072700
072800     COMPUTE WS-COSTO-PONDERADO ROUNDED =
072900             WS-COSTO-PONDERADO +
073000             (WS-ARQ-PARTICIPACION(IX-ARQ) * WS-ARQ-CONTRIB)
073100
073200     .
073300 2210-CALCULA-COSTO-ESPERADO-EXIT.
073400     EXIT.
073500
073600*****************************************************************
073700*                2211-COSTO-ESPERADO-ETAPA                      *
073800*****************************************************************
073900* EC(I) = COSTO(I) + CONV(I) x EC(I+1), RECORRIDA DESDE LA      *
074000* ULTIMA ETAPA HACIA LA PRIMERA (IX-AE DECRECIENTE).            *
074100*****************************************************************
074200 2211-COSTO-ESPERADO-ETAPA.
074300
074400     IF NOT WS-88-TIENE-ETAPA(IX-ARQ IX-AE)
074500        MOVE ZERO TO WS-AE-COSTO-ESPERADO(IX-ARQ IX-AE)
074600     ELSE
074700        IF IX-AE = WS-ETAPA-COUNT
074800           MOVE WS-AE-COSTO(IX-ARQ IX-AE)
074900              TO WS-AE-COSTO-ESPERADO(IX-ARQ IX-AE)
075000        ELSE
075100           IF WS-ETAPA-CONV(IX-AE) > ZERO
075200              COMPUTE
075300              WS-AE-COSTO-ESPERADO(IX-ARQ IX-AE) ROUNDED =
075400                 WS-AE-COSTO(IX-ARQ IX-AE) +
075500                 (WS-ETAPA-CONV(IX-AE) *
075600                  WS-AE-COSTO-ESPERADO(IX-ARQ IX-AE + 1))
075700           ELSE
075800              MOVE WS-AE-COSTO(IX-ARQ IX-AE)
075900                 TO WS-AE-COSTO-ESPERADO(IX-ARQ IX-AE)
076000           END-IF
076100        END-IF
076200     END-IF
076300
076400     .
076500 2211-COSTO-ESPERADO-ETAPA-EXIT.
076600     EXIT.
076700
076800*****************************************************************
076900*                   2212-ACUMULA-CONTRIB                        *
077000*****************************************************************
077100* SUMA MIX(S) x EC(S) SOBRE LAS ETAPAS DE ENTRADA VALIDAS.      *
077200*****************************************************************
077300 2212-ACUMULA-CONTRIB.
077400
077500     IF WS-ETAPA-MIX(IX-AE) > ZERO
077600        AND WS-88-TIENE-ETAPA(IX-ARQ IX-AE)
077700        COMPUTE WS-ARQ-CONTRIB ROUNDED =
077800                WS-ARQ-CONTRIB +
077900                (WS-ETAPA-MIX(IX-AE) *
078000                 WS-AE-COSTO-ESPERADO(IX-ARQ IX-AE))
078100     END-IF
078200
078300     .
078400 2212-ACUMULA-CONTRIB-EXIT.
078500     EXIT.
078600
078700*****************************************************************
078800*                   2300-ARMA-LINEA-TIEMPO                      *
078900*****************************************************************
079000* CONSTRUYE LA TABLA DE MESES DE ENERO DE START-YEAR A          *
079100* DICIEMBRE DE END-YEAR MAS LA COLA (MAX SOBRE ARQUETIPOS DE LA *
079200* SUMA DE DURACIONES DE SUS ETAPAS PRESENTES).                  *
079300*****************************************************************
079400 2300-ARMA-LINEA-TIEMPO.
079500
079600     MOVE ZERO TO WS-COLA-MAXIMA
079700
079800     PERFORM 2310-DURACION-CADENA-ARQ
079900        THRU 2310-DURACION-CADENA-ARQ-EXIT
080000        VARYING IX-ARQ FROM 1 BY 1 UNTIL IX-ARQ > WS-ARQ-COUNT
080100
080200     COMPUTE WS-MES-COUNT =
080300             ((PARM-END-YEAR - PARM-START-YEAR + 1) * 12)
080400             + WS-COLA-MAXIMA
080500
080600     IF WS-MES-COUNT > CT-MESES-TABLA
080700        MOVE CT-MESES-TABLA TO WS-MES-COUNT
080800     END-IF
080900
081000     MOVE PARM-START-YEAR             TO WS-FM-ANIO-BASE
081100     MOVE CT-CAL-BASE-MES             TO WS-FM-MES-BASE
081200
081300     PERFORM 2320-ARMA-MES
081400        THRU 2320-ARMA-MES-EXIT
081500        VARYING IX-MES FROM 1 BY 1 UNTIL IX-MES > WS-MES-COUNT
081600
081700     .
081800 2300-ARMA-LINEA-TIEMPO-EXIT.
081900     EXIT.
082000
082100*****************************************************************
082200*                 2310-DURACION-CADENA-ARQ                      *
082300*****************************************************************
082400 2310-DURACION-CADENA-ARQ.
082500
082600     MOVE ZERO TO WS-DURACION-CADENA
082700
082800     PERFORM 2311-SUMA-DURACION-ETAPA
082900        THRU 2311-SUMA-DURACION-ETAPA-EXIT
083000        VARYING IX-AE FROM 1 BY 1 UNTIL IX-AE > WS-ETAPA-COUNT
083100
083200     IF WS-DURACION-CADENA > WS-COLA-MAXIMA
083300        MOVE WS-DURACION-CADENA TO WS-COLA-MAXIMA
083400     END-IF
083500
083600     .
083700 2310-DURACION-CADENA-ARQ-EXIT.
083800     EXIT.
083900
084000 2311-SUMA-DURACION-ETAPA.
084100     IF WS-88-TIENE-ETAPA(IX-ARQ IX-AE)
084200        ADD WS-AE-DURACION(IX-ARQ IX-AE) TO WS-DURACION-CADENA
084300     END-IF.
084400 2311-SUMA-DURACION-ETAPA-EXIT.
084500     EXIT.
084600
084700*****************************************************************
084800*                       2320-ARMA-MES                           *
084900*****************************************************************
085000 2320-ARMA-MES.
085100
085200     MOVE IX-MES                      TO WS-FM-DESPLAZAMIENTO
085300
085400     CALL CT-FTEMES0 USING WS-FTEMES0-PARM
085500
085600     MOVE WS-FM-MES-CALENDARIO        TO WS-MES-YYYYMM(IX-MES)
085700     MOVE WS-FM-ANIO-CALENDARIO       TO WS-MES-ANIO(IX-MES)
085800
085900     .
086000 2320-ARMA-MES-EXIT.
086100     EXIT.
086200
086300*****************************************************************
086400*                 2400-PROCESA-ARQUETIPOS                       *
086500*****************************************************************
086600 2400-PROCESA-ARQUETIPOS.
086700
086800     COMPUTE WS-ARQ-PROYECTOS(IX-ARQ) ROUNDED =
086900             WS-PROYECTOS-POR-ANIO * WS-ARQ-PARTICIPACION(IX-ARQ)
087000
087100     INITIALIZE WS-COMPLETOS-ENTRADA
087200
087300     PERFORM 2410-PROCESA-ETAPA
087400        THRU 2410-PROCESA-ETAPA-EXIT
087500        VARYING IX-AE FROM 1 BY 1 UNTIL IX-AE > WS-ETAPA-COUNT
087600
087700     .
087800 2400-PROCESA-ARQUETIPOS-EXIT.
087900     EXIT.
088000
088100*****************************************************************
088200*                    2410-PROCESA-ETAPA                         *
088300*****************************************************************
088400* PARA LA ETAPA IX-AE DEL ARQUETIPO IX-ARQ: SI LA ETAPA NO      *
088500* EXISTE PARA ESTE ARQUETIPO SE ROMPE LA CADENA DE CONVERSION   *
088600* (RG B4 PARRAFO FINAL) Y NO SE ESCRIBE DETALLE.                *
088700*****************************************************************
088800 2410-PROCESA-ETAPA.
088900
089000     IF NOT WS-88-TIENE-ETAPA(IX-ARQ IX-AE)
089100        INITIALIZE WS-COMPLETOS-ENTRADA
089200     ELSE
089300        INITIALIZE WS-INICIOS
089400        INITIALIZE WS-COMPLETOS-SALIDA
089500        INITIALIZE WS-STOCK-ACTIVO
089600
089700        PERFORM 2420-CALCULA-INICIOS
089800           THRU 2420-CALCULA-INICIOS-EXIT
089900
090000        PERFORM 2430-CALCULA-STOCK-ACTIVO
090100           THRU 2430-CALCULA-STOCK-ACTIVO-EXIT
090200           VARYING IX-M1 FROM 1 BY 1 UNTIL IX-M1 > WS-MES-COUNT
090300
090400        PERFORM 2440-ESCRIBE-DETALLE-MES
090500           THRU 2440-ESCRIBE-DETALLE-MES-EXIT
090600           VARYING IX-M4 FROM 1 BY 1 UNTIL IX-M4 > WS-MES-COUNT
090700
090800        PERFORM 2460-ESCALA-CONVERSION
090900           THRU 2460-ESCALA-CONVERSION-EXIT
091000           VARYING IX-M3 FROM 1 BY 1 UNTIL IX-M3 > WS-MES-COUNT
091100     END-IF
091200
091300     .
091400 2410-PROCESA-ETAPA-EXIT.
091500     EXIT.
091600
091700*****************************************************************
091800*                   2420-CALCULA-INICIOS                        *
091900*****************************************************************
092000* REGLA B7 - INTAKE DIRECTO REPARTIDO SOBRE LOS PRIMEROS        *
092100* INTAKE-SPREAD-MESES DE CADA ANIO DE INGRESO, MAS EL INTAKE    *
092200* CONVERTIDO QUE LLEGA DE LA ETAPA ANTERIOR (WS-COMPLETOS-      *
092300* ENTRADA, YA ESCALADO POR SU TASA DE CONVERSION).              *
092400*****************************************************************
092500 2420-CALCULA-INICIOS.
092600
092700     COMPUTE WS-DIRECTO-CONTEO ROUNDED =
092800             WS-ARQ-PROYECTOS(IX-ARQ) * WS-ETAPA-MIX(IX-AE)
092900
093000     IF WS-DIRECTO-CONTEO > ZERO
093100        COMPUTE WS-DIRECTO-MENSUAL ROUNDED =
093200                WS-DIRECTO-CONTEO / PARM-INTAKE-SPREAD-MESES
093300
093400        PERFORM 2421-REPARTE-ANIO
093500           THRU 2421-REPARTE-ANIO-EXIT
093600           VARYING WS-CONTADOR-ANIO FROM PARM-START-YEAR BY 1
093700              UNTIL WS-CONTADOR-ANIO > PARM-END-YEAR
093800     END-IF
093900
094000     PERFORM 2425-SUMA-CONVERTIDO
094100        THRU 2425-SUMA-CONVERTIDO-EXIT
094200        VARYING IX-M2 FROM 1 BY 1 UNTIL IX-M2 > WS-MES-COUNT
094300
094400     .
094500 2420-CALCULA-INICIOS-EXIT.
094600     EXIT.
094700
094800*****************************************************************
094900*                    2421-REPARTE-ANIO                          *
095000*****************************************************************
095100 2421-REPARTE-ANIO.
095200
095300     PERFORM 2422-REPARTE-MES
095400        THRU 2422-REPARTE-MES-EXIT
095500        VARYING WS-CONTADOR-SPREAD FROM 1 BY 1
095600           UNTIL WS-CONTADOR-SPREAD > PARM-INTAKE-SPREAD-MESES
095700
095800     .
095900 2421-REPARTE-ANIO-EXIT.
096000     EXIT.
096100
096200*****************************************************************
096300*                    2422-REPARTE-MES                           *
096400*****************************************************************
096500 2422-REPARTE-MES.
096600
096700     PERFORM 2423-UBICA-INDICE-MES
096800        THRU 2423-UBICA-INDICE-MES-EXIT
096900
097000     IF WS-INDICE-MES-DESTINO > ZERO
097100        SET IX-M1 TO WS-INDICE-MES-DESTINO
097200        ADD WS-DIRECTO-MENSUAL TO WS-INICIOS(IX-M1)
097300     END-IF
097400
097500     .
097600 2422-REPARTE-MES-EXIT.
097700     EXIT.
097800
097900*****************************************************************
098000*                  2423-UBICA-INDICE-MES                        *
098100*****************************************************************
098200* TRADUCE (WS-CONTADOR-ANIO, WS-CONTADOR-SPREAD) AL INDICE      *
098300* 1-BASADO DENTRO DE LA TABLA WS-MES-ENTRY.                     *
098400*****************************************************************
098500 2423-UBICA-INDICE-MES.
098600
098700     COMPUTE WS-INDICE-MES-DESTINO =
098800             ((WS-CONTADOR-ANIO - PARM-START-YEAR) * 12) +
098900             WS-CONTADOR-SPREAD
099000
099100     IF WS-INDICE-MES-DESTINO > WS-MES-COUNT
099200        MOVE ZERO TO WS-INDICE-MES-DESTINO
099300     END-IF
099400
099500     .
099600 2423-UBICA-INDICE-MES-EXIT.
099700     EXIT.
099800
099900*****************************************************************
100000*                   2425-SUMA-CONVERTIDO                        *
100100*****************************************************************
100200 2425-SUMA-CONVERTIDO.
100300
100400     IF WS-COMPLETOS-ENTRADA(IX-M2) > ZERO
100500        ADD WS-COMPLETOS-ENTRADA(IX-M2) TO WS-INICIOS(IX-M2)
100600     END-IF.
100700
100800 2425-SUMA-CONVERTIDO-EXIT.
100900     EXIT.
101000
101100*****************************************************************
101200*                2430-CALCULA-STOCK-ACTIVO                      *
101300*****************************************************************
101400* REGLAS B4/B5 - UNA COHORTE QUE INICIA EN EL MES IX-M1 ESTA    *
101500* ACTIVA DE IX-M1 A IX-M1+DUR-1, CON RAMPA LINEAL SI CORRESPON- *
101600* DE, Y SUS COMPLETADOS CAEN (SIN ESCALAR) EN IX-M1+DUR.        *
101700*****************************************************************
101800 2430-CALCULA-STOCK-ACTIVO.
101900
102000     IF WS-INICIOS(IX-M1) >= CT-UMBRAL-ACTIVO
102100        PERFORM 2431-DISTRIBUYE-COHORTE
102200           THRU 2431-DISTRIBUYE-COHORTE-EXIT
102300           VARYING WS-DESPLAZAMIENTO FROM 0 BY 1
102400              UNTIL WS-DESPLAZAMIENTO >=
102500                    WS-AE-DURACION(IX-ARQ IX-AE)
102600
102700        COMPUTE WS-INDICE-MES-COMPLETA =
102800                IX-M1 + WS-AE-DURACION(IX-ARQ IX-AE)
102900
103000        IF WS-INDICE-MES-COMPLETA NOT > WS-MES-COUNT
103100           AND WS-AE-DURACION(IX-ARQ IX-AE) > ZERO
103200           SET IX-M3 TO WS-INDICE-MES-COMPLETA
103300           ADD WS-INICIOS(IX-M1) TO WS-COMPLETOS-SALIDA(IX-M3)
103400        END-IF
103500     END-IF
103600
103700     .
103800 2430-CALCULA-STOCK-ACTIVO-EXIT.
103900     EXIT.
104000
104100*****************************************************************
104200*                2431-DISTRIBUYE-COHORTE                        *
104300*****************************************************************
104400 2431-DISTRIBUYE-COHORTE.
104500
104600     COMPUTE WS-INDICE-MES-DESTINO = IX-M1 + WS-DESPLAZAMIENTO
104700
104800     IF WS-INDICE-MES-DESTINO NOT > WS-MES-COUNT
104900        PERFORM 2432-EFECTIVO-DEL-MES
105000           THRU 2432-EFECTIVO-DEL-MES-EXIT
105100        SET IX-M4 TO WS-INDICE-MES-DESTINO
105200        ADD WS-EFECTIVO-MES TO WS-STOCK-ACTIVO(IX-M4)
105300     END-IF
105400
105500     .
105600 2431-DISTRIBUYE-COHORTE-EXIT.
105700     EXIT.
105800
105900*****************************************************************
106000*                2432-EFECTIVO-DEL-MES                          *
106100*****************************************************************
106200* REGLA B5 - SIN RAMPA EL EFECTIVO ES EL TOTAL DE LA COHORTE;   *
106300* CON RAMPA, N x MIN(1, (M+1)/RAMP-MESES), M 0-BASADO.          *
106400*****************************************************************
106500 2432-EFECTIVO-DEL-MES.
106600
106700     IF PARM-RAMP-MESES = ZERO
106800        MOVE WS-INICIOS(IX-M1) TO WS-EFECTIVO-MES
106900     ELSE
107000        IF WS-DESPLAZAMIENTO + 1 >= PARM-RAMP-MESES
107100           MOVE WS-INICIOS(IX-M1) TO WS-EFECTIVO-MES
107200        ELSE
107300           COMPUTE WS-EFECTIVO-MES ROUNDED =
107400                   WS-INICIOS(IX-M1) *
107500                   ((WS-DESPLAZAMIENTO + 1) / PARM-RAMP-MESES)
107600        END-IF
107700     END-IF
107800
107900     .
108000 2432-EFECTIVO-DEL-MES-EXIT.
108100     EXIT.
108200
108300*****************************************************************
108400*                2440-ESCRIBE-DETALLE-MES                       *
108500*****************************************************************
108600* REGLA B6 - FTE-INVEST/FTE-DESAR/FTE-TOTAL A PARTIR DEL STOCK  *
108700* ACTIVO EFECTIVO DEL MES; SOLO SE ESCRIBE SI HAY ACTIVIDAD.    *
108800*****************************************************************
108900 2440-ESCRIBE-DETALLE-MES.
109000
109100     IF WS-STOCK-ACTIVO(IX-M4) >= CT-UMBRAL-ACTIVO
109200        IF PARM-UTILIZATION-RATE < CT-UTILIZACION-PISO
109300           MOVE CT-UTILIZACION-PISO  TO WS-UTILIZACION-EFECTIVA
109400        ELSE
109500           MOVE PARM-UTILIZATION-RATE
109600              TO WS-UTILIZACION-EFECTIVA
109700        END-IF
109800
109900        INITIALIZE REG-MDET
110000        MOVE WS-MES-YYYYMM(IX-M4)    TO MDET-MES-CALENDARIO
110100        MOVE WS-MES-ANIO(IX-M4)      TO MDET-ANIO
110200        MOVE WS-ARQ-NOMBRE(IX-ARQ)   TO MDET-NOMBRE-ARQUETIPO
110300        MOVE WS-ETAPA-NOMBRE(IX-AE)  TO MDET-NOMBRE-ETAPA
110400        MOVE WS-STOCK-ACTIVO(IX-M4)  TO MDET-PROYECTOS-EFECTIVOS
110500
110600        COMPUTE MDET-FTE-INVESTIGADOR ROUNDED =
110700                WS-STOCK-ACTIVO(IX-M4) *
110800                WS-AE-FTE-INVEST(IX-ARQ IX-AE) /
110900                WS-UTILIZACION-EFECTIVA
111000
111100        COMPUTE MDET-FTE-DESARROLLADOR ROUNDED =
111200                WS-STOCK-ACTIVO(IX-M4) *
111300                WS-AE-FTE-DESAR(IX-ARQ IX-AE) /
111400                WS-UTILIZACION-EFECTIVA
111500
111600        COMPUTE MDET-FTE-TOTAL ROUNDED =
111700                WS-STOCK-ACTIVO(IX-M4) *
111800                (WS-AE-FTE-INVEST(IX-ARQ IX-AE) +
111900                 WS-AE-FTE-DESAR(IX-ARQ IX-AE)) /
112000                WS-UTILIZACION-EFECTIVA
112100
112200        WRITE REG-MDET
112300        ADD CT-1 TO CN-REG-ESCRITOS-MDET
112400     END-IF
112500
112600     .
112700 2440-ESCRIBE-DETALLE-MES-EXIT.
112800     EXIT.
112900
113000*****************************************************************
113100*                2460-ESCALA-CONVERSION                         *
113200*****************************************************************
113300* ESCALA LOS COMPLETADOS DE ESTA ETAPA POR SU TASA DE           *
113400* CONVERSION Y LOS DEJA LISTOS COMO INTAKE CONVERTIDO DE LA     *
113500* ETAPA SIGUIENTE (WS-COMPLETOS-ENTRADA).                       *
113600*****************************************************************
113700 2460-ESCALA-CONVERSION.
113800
113900     IF WS-ETAPA-CONV(IX-AE) > ZERO
114000        AND IX-AE < WS-ETAPA-COUNT
114100        COMPUTE WS-COMPLETOS-ENTRADA(IX-M3) ROUNDED =
114200                WS-COMPLETOS-SALIDA(IX-M3) * WS-ETAPA-CONV(IX-AE)
114300     ELSE
114400        MOVE ZERO TO WS-COMPLETOS-ENTRADA(IX-M3)
114500     END-IF
114600
114700     .
114800 2460-ESCALA-CONVERSION-EXIT.
114900     EXIT.
115000
115100*****************************************************************
115200*                    2900-ESCRIBE-WKPI                          *
115300*****************************************************************
115400 2900-ESCRIBE-WKPI.
115500
115600     INITIALIZE REG-WKPI
115700     MOVE PARM-START-YEAR             TO WKPI-START-YEAR
115800     MOVE PARM-END-YEAR               TO WKPI-END-YEAR
115900     MOVE WS-PROYECTOS-POR-ANIO       TO WKPI-PROYECTOS-POR-ANIO
116000     MOVE WS-COSTO-PONDERADO          TO WKPI-COSTO-PONDERADO
116100     MOVE WS-PRESUPUESTO-DISPONIBLE   TO WKPI-PRESUPUESTO-DISPON
116200     WRITE REG-WKPI
116300
116400     .
116500 2900-ESCRIBE-WKPI-EXIT.
116600     EXIT.
116700
116800*****************************************************************
116900*                             3000-FIN                          *
117000*****************************************************************
117100 3000-FIN.
117200
117300     CLOSE MDET-FILE
117400           WKPI-FILE
117500
117600     DISPLAY '***********************************************'
117700     DISPLAY 'FTE1000 - REGISTROS PARM  LEIDOS  : '
117800              CN-REG-LEIDOS-PARM
117900     DISPLAY 'FTE1000 - REGISTROS STGD  LEIDOS  : '
118000              CN-REG-LEIDOS-STGD
118100     DISPLAY 'FTE1000 - REGISTROS ARCH  LEIDOS  : '
118200              CN-REG-LEIDOS-ARCH
118300     DISPLAY 'FTE1000 - REGISTROS ARCH  RECHAZAD: '
118400              CN-REG-RECHAZADOS-ARCH
118500     DISPLAY 'FTE1000 - REGISTROS MDET ESCRITOS : '
118600              CN-REG-ESCRITOS-MDET
118700     DISPLAY '***********************************************'
118800
118900     STOP RUN.

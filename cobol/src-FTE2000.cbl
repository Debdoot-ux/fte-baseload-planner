000100*****************************************************************
000200* Program name:    FTE2000.                                    *
000300* Original author: rgomez.                                     *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 03/02/1988 rgomez        Initial Version - reporte anual de   *
000900*                          consolidado de dotacion - PRO-340.   *
001000* 17/07/1990 rgomez        Agrega quiebre de totales por        *
001100*                          gerencia al reporte anual - PRO-388. *
001200* 03/12/1998 rgomez        Ajuste de siglo (Y2K): se expanden   *
001300*                          los anios de 2 a 4 digitos en el     *
001400*                          reporte anual - PRO-512.             *
001500* 12/01/2024 gforrich      Reconversion total del programa para *
001600*                          el nuevo proceso de planificacion de *
001700*                          FTE de I+D; se reemplaza el reporte  *
001800*                          de consolidado de dotacion por el    *
001900*                          resumen anual de FTE por arquetipo/  *
002000*                          etapa - RITM04180.                   *
002100* 03/02/2024 gforrich      Agrega columna de FTE minimo/maximo  *
002200*                          al reporte anual - RITM04222.        *
002300* 20/06/2024 mvidela       Valida siglo completo en los anios   *
002400*                          de horizonte recibidos por parametro *
002500*                          - RITM05010.                         *
002600* 14/03/2025 mvidela       Lee presupuesto/costo ponderado ya   *
002700*                          calculados desde WKPIOUT en vez de   *
002800*                          recalcularlos - RITM05920.           *
002900* 02/06/2025 gforrich      Agrega deteccion de estado estable   *
003000*                          para completar anios sin muestras -  *
003100*                          RITM06110.                           *
003200* 19/06/2025 mvidela       Corrige RITM06110: el estado estable *
003300*                          tomaba el promedio de los ultimos 6  *
003400*                          meses de toda la corrida en vez del  *
003500*                          propio END-YEAR (con caida a         *
003600*                          END-YEAR-1); ademas se agregan al    *
003700*                          reporte anual las lineas de          *
003800*                          proyectos/anio, costo ponderado y    *
003900*                          presupuesto disponible que solo      *
004000*                          salian por KPIOUT - RITM06188.       *
004100*****************************************************************
004200*                                                               *
004300*          I D E N T I F I C A T I O N  D I V I S I O N         *
004400*                                                               *
004500*****************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.  FTE2000.
004800 AUTHOR. RODOLFO GOMEZ.
004900 INSTALLATION. IBM Z/OS.
005000 DATE-WRITTEN. 03/02/1988.
005100 DATE-COMPILED. 19/06/2025.
005200 SECURITY. CONFIDENTIAL.
005300*****************************************************************
005400*                                                               *
005500*             E N V I R O N M E N T   D I V I S I O N           *
005600*                                                               *
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200        C01 IS TOP-OF-FORM
006300        CLASS ETAPA-VALIDA IS 'A' THRU 'Z', SPACE.
006400
006500*****************************************************************
006600*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
006700*****************************************************************
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100     SELECT MDET-FILE    ASSIGN       TO MONTHLY
007200                         FILE STATUS  IS SW-FILE-STATUS-MDET.
007300
007400     SELECT WKPI-FILE    ASSIGN       TO WKPIOUT
007500                         FILE STATUS  IS SW-FILE-STATUS-WKPI.
007600
007700     SELECT KPI0-FILE    ASSIGN       TO KPIOUT
007800                         FILE STATUS  IS SW-FILE-STATUS-KPI0.
007900
008000     SELECT RPT-FILE     ASSIGN       TO SYSRPT
008100                         FILE STATUS  IS SW-FILE-STATUS-RPT.
008200
008300*****************************************************************
008400*                                                               *
008500*                      D A T A   D I V I S I O N                *
008600*                                                               *
008700*****************************************************************
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  MDET-FILE
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 80 CHARACTERS.
009400 01  REG-MDET.
009500     COPY FTEMDET0.
009600
009700 FD  WKPI-FILE
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 40 CHARACTERS.
010000 01  REG-WKPI.
010100     COPY FTEWKPI0.
010200
010300 FD  KPI0-FILE
010400     RECORDING MODE IS F
010500     RECORD CONTAINS 60 CHARACTERS.
010600 01  REG-KPI0.
010700     COPY FTEKPI0.
010800
010900 FD  RPT-FILE
011000     RECORDING MODE IS F
011100     RECORD CONTAINS 132 CHARACTERS.
011200 01  REG-RPT                          PIC X(132).
011300
011400 WORKING-STORAGE SECTION.
011500
011600*****************************************************************
011700*                    DEFINICION DE SWITCHES                     *
011800*****************************************************************
011900 01  SW-SWITCHES.
012000     05 SW-FILE-STATUS-MDET           PIC X(02) VALUE SPACE.
012100        88 FS-88-MDET-OK                        VALUE '00'.
012200     05 SW-FILE-STATUS-WKPI           PIC X(02) VALUE SPACE.
012300        88 FS-88-WKPI-OK                        VALUE '00'.
012400     05 SW-FILE-STATUS-KPI0           PIC X(02) VALUE SPACE.
012500        88 FS-88-KPI0-OK                        VALUE '00'.
012600     05 SW-FILE-STATUS-RPT            PIC X(02) VALUE SPACE.
012700        88 FS-88-RPT-OK                         VALUE '00'.
012800     05 SW-FIN-MDET                   PIC X(01) VALUE 'N'.
012900        88 SI-FIN-MDET                          VALUE 'S'.
013000     05 SW-ESTADO-ESTABLE             PIC X(01) VALUE 'N'.
013100        88 SI-ESTADO-ESTABLE                    VALUE 'S'.
013200     05 FILLER                        PIC X(04).
013300
013400*****************************************************************
013500*                    DEFINICION DE CONSTANTES                   *
013600*****************************************************************
013700 01  CT-CONSTANTES.
013800     05 CT-1                          PIC 9(01) VALUE 1.
013900     05 CT-MESES-ANIO                 PIC 9(02) VALUE 12.
014000     05 CT-MESES-TABLA                PIC S9(03) COMP VALUE 120.
014100     05 CT-ARQ-TABLA                  PIC S9(03) COMP VALUE 10.
014200     05 FILLER                        PIC X(04).
014300
014400*****************************************************************
014500*                    DEFINICION DE CONTADORES                   *
014600*****************************************************************
014700 01  CN-CONTADORES.
014800     05 CN-REG-LEIDOS-MDET            PIC S9(06) COMP VALUE ZERO.
014900     05 CN-REG-RECHAZADOS-MDET        PIC S9(06) COMP VALUE ZERO.
015000     05 CN-ANIOS-EMITIDOS             PIC S9(04) COMP VALUE ZERO.
015100     05 FILLER                        PIC X(04).
015200
015300*****************************************************************
015400*                    DEFINICION DE COPYBOOKS                    *
015500*****************************************************************
015600 01  WS-WKPI-AREA.
015700     COPY FTEWKPI0.
015800
015900*****************************************************************
016000*         VISTA DE SIGLO PARA VALIDAR ANIOS DE HORIZONTE        *
016100*****************************************************************
016200 01  WS-WKPI-AREA-R REDEFINES WS-WKPI-AREA.
016300     05 WS-WKPI-START-YEAR-R.
016400        10 WS-WKPI-START-SIGLO        PIC 9(02).
016500        10 WS-WKPI-START-CORTO        PIC 9(02).
016600     05 WS-WKPI-END-YEAR-R.
016700        10 WS-WKPI-END-SIGLO          PIC 9(02).
016800        10 WS-WKPI-END-CORTO          PIC 9(02).
016900     05 FILLER                        PIC X(32).
017000
017100*****************************************************************
017200*          DEFINICION DE ACUMULADORES MES x ANIO (FTE)          *
017300*****************************************************************
017400 01  WS-TABLA-ACUM-MES.
017500     05 WS-ACUM-COUNT                 PIC S9(04) COMP VALUE ZERO.
017600     05 WS-ACUM-MES-ENTRY OCCURS 120 TIMES
017700                           INDEXED BY IX-AM, IX-AM2.
017800        10 WS-ACUM-YYYYMM             PIC 9(06).
017900        10 WS-ACUM-YYYYMM-R REDEFINES
018000           WS-ACUM-YYYYMM.
018100           15 WS-ACUM-R-ANIO          PIC 9(04).
018200           15 WS-ACUM-R-MES           PIC 9(02).
018300        10 WS-ACUM-ANIO               PIC 9(04).
018400        10 WS-ACUM-FTE-TOTAL          PIC S9(07)V9(4) COMP.
018500        10 WS-ACUM-FTE-INVEST         PIC S9(07)V9(4) COMP.
018600        10 WS-ACUM-FTE-DESAR          PIC S9(07)V9(4) COMP.
018700     05 FILLER                        PIC X(04).
018800
018900*****************************************************************
019000*                DEFINICION DE TABLA DE ANIOS                   *
019100*****************************************************************
019200 01  WS-TABLA-ANIOS.
019300     05 WS-ANIO-COUNT                 PIC S9(04) COMP VALUE ZERO.
019400     05 WS-ANIO-ENTRY OCCURS 12 TIMES INDEXED BY IX-AN.
019500        10 WS-ANIO-VALOR              PIC 9(04).
019510*****************************************************************
019520*    LOS 12 MESES CALENDARIO DEL ANIO, SEMBRADOS EN CERO POR    *
019530*    2151-SIEMBRA-ANIO; UN MES SIN REGISTRO MONTHLY QUEDA EN    *
019540*    CERO EN VEZ DE QUEDAR AFUERA DEL PROMEDIO/MINIMO/MAXIMO -  *
019550*    RITM06230.                                                 *
019560*****************************************************************
019570        10 WS-ANIO-MES-FTE OCCURS 12 TIMES INDEXED BY IX-ME.
019580           15 WS-AM-FTE-TOTAL         PIC S9(07)V9(4) COMP.
019590           15 WS-AM-FTE-INVEST        PIC S9(07)V9(4) COMP.
019600           15 WS-AM-FTE-DESAR         PIC S9(07)V9(4) COMP.
019700        10 WS-ANIO-FTE-SUMA           PIC S9(07)V9(4) COMP.
019800        10 WS-ANIO-FTE-MINIMO         PIC S9(07)V9(4) COMP.
019900        10 WS-ANIO-FTE-MAXIMO         PIC S9(07)V9(4) COMP.
020000        10 WS-ANIO-INVEST-SUMA        PIC S9(07)V9(4) COMP.
020100        10 WS-ANIO-DESAR-SUMA         PIC S9(07)V9(4) COMP.
020110*****************************************************************
020120*    LOS TRES CAMPOS SIGUIENTES SE ALIMENTAN SOLO CUANDO EXISTE  *
020130*    UN RENGLON MONTHLY REAL PARA EL MES (NO SE PADEAN EN CERO); *
020140*    LOS USA UNICAMENTE 2510-UBICA-ANIO-ESTABLE (RG B9), QUE     *
020150*    PROMEDIA/ACOTA SOLO SOBRE LOS MESES CON DATOS DEL PROPIO    *
020160*    END-YEAR, A DIFERENCIA DEL RESUMEN ANUAL DE ARRIBA - Y      *
020170*    RITM06230.                                                  *
020180*****************************************************************
020190        10 WS-ANIO-MESES-VISTOS      PIC S9(03) COMP.
020195        10 WS-ANIO-FTE-MINIMO-REAL   PIC S9(07)V9(4) COMP.
020198        10 WS-ANIO-FTE-MAXIMO-REAL   PIC S9(07)V9(4) COMP.
020200     05 FILLER                        PIC X(04).
020300
020400*****************************************************************
020500*                DEFINICION DE VARIABLES DE CALCULO             *
020600*****************************************************************
020700 01  WS-VARIABLES.
020800     05 WS-PROMEDIO-FTE               PIC S9(07)V9(4) COMP.
020900     05 WS-PROMEDIO-INVEST            PIC S9(07)V9(4) COMP.
021000     05 WS-PROMEDIO-DESAR             PIC S9(07)V9(4) COMP.
021100     05 WS-ESTABLE-MINIMO             PIC S9(07)V9(4) COMP.
021200     05 WS-ESTABLE-MAXIMO             PIC S9(07)V9(4) COMP.
021300     05 WS-ANIO-ESTABLE-BUSCADO       PIC 9(04) COMP.
021310     05 WS-ANIO-SEMILLA               PIC 9(04) COMP.
021400     05 FILLER                        PIC X(04).
021500
021600*****************************************************************
021700*              DEFINICION DE LINEAS DE REPORTE                  *
021800*****************************************************************
021900 01  WS-LINEA-TITULO.
022000     05 FILLER                        PIC X(35) VALUE
022100        'PLANIFICACION DE BASELOAD DE FTE'.
022200     05 FILLER                        PIC X(97) VALUE SPACES.
022300
022400 01  WS-LINEA-TITULO-R REDEFINES WS-LINEA-TITULO.
022500     05 WS-TIT-TEXTO                  PIC X(50).
022600     05 WS-TIT-RESTO                  PIC X(82).
022700
022800 01  WS-LINEA-ENCABEZADO.
022900     05 FILLER                        PIC X(06) VALUE 'ANIO'.
023000     05 FILLER                        PIC X(02) VALUE SPACES.
023100     05 FILLER                        PIC X(14) VALUE
023200        'FTE PROMEDIO'.
023300     05 FILLER                        PIC X(14) VALUE
023400        'FTE MINIMO'.
023500     05 FILLER                        PIC X(14) VALUE
023600        'FTE MAXIMO'.
023700     05 FILLER                        PIC X(14) VALUE
023800        'INVESTIGADOR'.
023900     05 FILLER                        PIC X(14) VALUE
024000        'DESARROLLADOR'.
024100     05 FILLER                        PIC X(54) VALUE SPACES.
024200
024300 01  WS-LINEA-DETALLE.
024400     05 WS-LD-ANIO                    PIC 9(04).
024500     05 FILLER                        PIC X(04) VALUE SPACES.
024600     05 WS-LD-FTE-PROMEDIO            PIC ZZZ9.9.
024700     05 FILLER                        PIC X(03) VALUE SPACES.
024800     05 WS-LD-FTE-MINIMO              PIC ZZZ9.9.
024900     05 FILLER                        PIC X(03) VALUE SPACES.
025000     05 WS-LD-FTE-MAXIMO              PIC ZZZ9.9.
025100     05 FILLER                        PIC X(03) VALUE SPACES.
025200     05 WS-LD-FTE-INVEST              PIC ZZZ9.9.
025300     05 FILLER                        PIC X(03) VALUE SPACES.
025400     05 WS-LD-FTE-DESAR               PIC ZZZ9.9.
025500     05 FILLER                        PIC X(82) VALUE SPACES.
025600
025700 01  WS-LINEA-KPI-PROYECTOS.
025800     05 FILLER                        PIC X(35) VALUE
025900        'PROYECTOS NUEVOS POR ANIO :'.
026000     05 WS-LK-PROYECTOS               PIC ZZZ9.99.
026100     05 FILLER                        PIC X(90) VALUE SPACES.
026200
026300 01  WS-LINEA-KPI-COSTO.
026400     05 FILLER                        PIC X(35) VALUE
026500        'COSTO PONDERADO POR PROYECTO (MM) :'.
026600     05 WS-LK-COSTO                   PIC ZZZ9.9999.
026700     05 FILLER                        PIC X(88) VALUE SPACES.
026800
026900 01  WS-LINEA-KPI-PRESUPUESTO.
027000     05 FILLER                        PIC X(35) VALUE
027100        'PRESUPUESTO DISPONIBLE (MM) :'.
027200     05 WS-LK-PRESUPUESTO             PIC Z,ZZZ,ZZ9.99.
027300     05 FILLER                        PIC X(85) VALUE SPACES.
027400
027500 01  WS-LINEA-ESTABLE.
027600     05 FILLER                        PIC X(35) VALUE
027700        'ESTADO ESTABLE - FTE AVG/MIN/MAX :'.
027800     05 WS-LE-FTE-PROMEDIO            PIC ZZZ9.9.
027900     05 FILLER                        PIC X(02) VALUE SPACES.
028000     05 WS-LE-FTE-MINIMO              PIC ZZZ9.9.
028100     05 FILLER                        PIC X(02) VALUE SPACES.
028200     05 WS-LE-FTE-MAXIMO              PIC ZZZ9.9.
028300     05 FILLER                        PIC X(75) VALUE SPACES.
028400
028500*****************************************************************
028600*                                                               *
028700*              P R O C E D U R E   D I V I S I O N              *
028800*                                                               *
028900*****************************************************************
029000 PROCEDURE DIVISION.
029100*****************************************************************
029200*                        0000-MAINLINE                          *
029300*****************************************************************
029400
029500 0000-MAINLINE.
029600
029700     PERFORM 1000-INICIO
029800        THRU 1000-INICIO-EXIT
029900
030000     PERFORM 2000-PROCESO
030100        THRU 2000-PROCESO-EXIT
030200
030300     PERFORM 3000-FIN.
030400
030500*****************************************************************
030600*                           1000-INICIO                         *
030700*****************************************************************
030800* ABRE ARCHIVOS Y LEE EL REGISTRO DE CONTROL WKPIOUT DEJADO     *
030900* POR FTE1000 CON EL PRESUPUESTO Y COSTO PONDERADO YA           *
031000* CALCULADOS.                                                    *
031100*****************************************************************
031200 1000-INICIO.
031300
031400     INITIALIZE WS-TABLA-ACUM-MES
031500                WS-TABLA-ANIOS
031600
031700     OPEN INPUT  MDET-FILE
031800     OPEN INPUT  WKPI-FILE
031900     OPEN OUTPUT KPI0-FILE
032000     OPEN OUTPUT RPT-FILE
032100
032200     IF NOT FS-88-KPI0-OK
032300        DISPLAY 'ERROR OPEN KPIOUT    CODE: ' SW-FILE-STATUS-KPI0
032400        PERFORM 3000-FIN
032500     END-IF
032600
032700     IF NOT FS-88-RPT-OK
032800        DISPLAY 'ERROR OPEN SYSRPT    CODE: ' SW-FILE-STATUS-RPT
032900        PERFORM 3000-FIN
033000     END-IF
033100
033200     IF FS-88-WKPI-OK
033300        READ WKPI-FILE INTO WS-WKPI-AREA
033400           AT END
033500           DISPLAY 'ERROR WKPIOUT SIN CONTROL - VERIFICAR FTE1000'
033600        END-READ
033700        CLOSE WKPI-FILE
033800     END-IF
033900
034000     IF WS-WKPI-START-SIGLO NOT = 19 AND NOT = 20
034100        MOVE 20 TO WS-WKPI-START-SIGLO
034200     END-IF
034300     IF WS-WKPI-END-SIGLO NOT = 19 AND NOT = 20
034400        MOVE 20 TO WS-WKPI-END-SIGLO
034500     END-IF
034600
034700     .
034800 1000-INICIO-EXIT.
034900     EXIT.
035000
035100*****************************************************************
035200*                           2000-PROCESO                        *
035300*****************************************************************
035400 2000-PROCESO.
035500
035600     PERFORM 2100-LEE-MDET
035700        THRU 2100-LEE-MDET-EXIT
035800
035900     PERFORM 2110-ACUMULA-MES
036000        THRU 2110-ACUMULA-MES-EXIT
036100        UNTIL SI-FIN-MDET
036200
036300     CLOSE MDET-FILE
036400
036420     PERFORM 2150-INICIALIZA-TABLA-ANIOS
036440        THRU 2150-INICIALIZA-TABLA-ANIOS-EXIT
036460
036500     PERFORM 2200-ARMA-TABLA-ANIOS
036600        THRU 2200-ARMA-TABLA-ANIOS-EXIT
036700
036800     PERFORM 2300-CALCULA-RESUMEN-ANUAL
036900        THRU 2300-CALCULA-RESUMEN-ANUAL-EXIT
037000        VARYING IX-AN FROM 1 BY 1 UNTIL IX-AN > WS-ANIO-COUNT
037100
037200     PERFORM 2500-CALCULA-ESTADO-ESTABLE
037300        THRU 2500-CALCULA-ESTADO-ESTABLE-EXIT
037400
037500     PERFORM 2600-ESCRIBE-KPI
037600        THRU 2600-ESCRIBE-KPI-EXIT
037700
037800     .
037900 2000-PROCESO-EXIT.
038000     EXIT.
038100
038200*****************************************************************
038300*                       2100-LEE-MDET                           *
038400*****************************************************************
038500 2100-LEE-MDET.
038600     READ MDET-FILE
038700          AT END
038800          SET SI-FIN-MDET            TO TRUE
038900     END-READ.
039000 2100-LEE-MDET-EXIT.
039100     EXIT.
039200
039300*****************************************************************
039400*                     2110-ACUMULA-MES                          *
039500*****************************************************************
039600* ACUMULA LA DEMANDA DE FTE DE CADA RENGLON DE DETALLE EN LA    *
039700* ENTRADA DE SU MES CALENDARIO DENTRO DE WS-TABLA-ACUM-MES; LOS *
039800* RENGLONES DE DISTINTO ARQUETIPO/ETAPA DEL MISMO MES SE        *
039900* SUMAN ENTRE SI (RG B9 - DEMANDA TOTAL DEL PORTAFOLIO).        *
040000*****************************************************************
040100 2110-ACUMULA-MES.
040200
040300     ADD CT-1 TO CN-REG-LEIDOS-MDET
040400
040500     IF MDET-NOMBRE-ETAPA IS ETAPA-VALIDA
040600        PERFORM 2111-UBICA-MES
040700           THRU 2111-UBICA-MES-EXIT
040800
040900        ADD MDET-FTE-TOTAL
041000           TO WS-ACUM-FTE-TOTAL(IX-AM)
041100        ADD MDET-FTE-INVESTIGADOR
041200           TO WS-ACUM-FTE-INVEST(IX-AM)
041300        ADD MDET-FTE-DESARROLLADOR
041400           TO WS-ACUM-FTE-DESAR(IX-AM)
041500     ELSE
041600        ADD CT-1 TO CN-REG-RECHAZADOS-MDET
041700     END-IF
041800
041900     PERFORM 2100-LEE-MDET
042000        THRU 2100-LEE-MDET-EXIT
042100
042200     .
042300 2110-ACUMULA-MES-EXIT.
042400     EXIT.
042500
042600*****************************************************************
042700*                      2111-UBICA-MES                           *
042800*****************************************************************
042900* UBICA (O CREA) LA ENTRADA DEL MES CALENDARIO DEL RENGLON      *
043000* DENTRO DE LA TABLA DE ACUMULACION MENSUAL.                    *
043100*****************************************************************
043200 2111-UBICA-MES.
043300
043400     SET IX-AM TO 1
043500
043600     SEARCH WS-ACUM-MES-ENTRY VARYING IX-AM
043700        AT END
043800           ADD CT-1 TO WS-ACUM-COUNT
043900           SET IX-AM TO WS-ACUM-COUNT
044000           MOVE MDET-MES-CALENDARIO TO WS-ACUM-YYYYMM(IX-AM)
044100           MOVE MDET-ANIO           TO WS-ACUM-ANIO(IX-AM)
044200        WHEN WS-ACUM-YYYYMM(IX-AM) = MDET-MES-CALENDARIO
044300           CONTINUE
044400     END-SEARCH
044500
044600     .
044700 2111-UBICA-MES-EXIT.
044800     EXIT.
044810
044815*****************************************************************
044820*                2150-INICIALIZA-TABLA-ANIOS                    *
044825*****************************************************************
044830* SIEMBRA WS-TABLA-ANIOS CON TODOS LOS ANIOS DEL HORIZONTE DE    *
044835* INGRESO (WKPI-START-YEAR..WKPI-END-YEAR) RECIBIDO DE FTE1000,  *
044840* ANTES DE ACUMULAR LOS MESES REALMENTE LEIDOS DE MONTHLY. UN    *
044845* ANIO SIN NINGUN MES CON PROYECTOS ACTIVOS QUEDA ASI IGUAL CON  *
044850* SU FILA EN CERO Y RECIBE SU LINEA EN EL REPORTE ANUAL (RG B9) -*
044855* RITM06210.                                                    *
044860*****************************************************************
044865 2150-INICIALIZA-TABLA-ANIOS.
044870
044875     MOVE WKPI-START-YEAR TO WS-ANIO-SEMILLA
044880
044885     PERFORM 2151-SIEMBRA-ANIO
044890        THRU 2151-SIEMBRA-ANIO-EXIT
044895        UNTIL WS-ANIO-SEMILLA > WKPI-END-YEAR
044896
044897     .
044898 2150-INICIALIZA-TABLA-ANIOS-EXIT.
044899     EXIT.
044900
044901*****************************************************************
044902*                   2151-SIEMBRA-ANIO                           *
044903*****************************************************************
044904 2151-SIEMBRA-ANIO.
044905
044906     ADD CT-1 TO WS-ANIO-COUNT
044907     SET IX-AN TO WS-ANIO-COUNT
044908     MOVE WS-ANIO-SEMILLA        TO WS-ANIO-VALOR(IX-AN)
044909     ADD CT-1 TO WS-ANIO-SEMILLA
044910
044911     .
044912 2151-SIEMBRA-ANIO-EXIT.
044913     EXIT.
044914
045000*****************************************************************
045100*                   2200-ARMA-TABLA-ANIOS                       *
045200*****************************************************************
045300* RECORRE LA TABLA DE MESES YA ACUMULADA Y LA CLASIFICA DENTRO   *
045400* DE LA TABLA DE ANIOS YA SEMBRADA POR 2150-INICIALIZA-TABLA-    *
045500* ANIOS; LOS MESES DE COLA FUERA DE WKPI-START-YEAR..WKPI-END-   *
045550* YEAR NO GENERAN FILA NUEVA, SE DESCARTAN - RG B9 - RITM06230.  *
045600*****************************************************************
045700 2200-ARMA-TABLA-ANIOS.
045800
045900     PERFORM 2210-CLASIFICA-MES
046000        THRU 2210-CLASIFICA-MES-EXIT
046100        VARYING IX-AM FROM 1 BY 1 UNTIL IX-AM > WS-ACUM-COUNT
046200
046300     .
046400 2200-ARMA-TABLA-ANIOS-EXIT.
046500     EXIT.
046600
046700*****************************************************************
046800*                   2210-CLASIFICA-MES                          *
046900*****************************************************************
047000 2210-CLASIFICA-MES.
047100
047200     SET IX-AN TO 1
047300
047400     SEARCH WS-ANIO-ENTRY VARYING IX-AN
047500        AT END
047510*             MES DE COLA FUERA DE WKPI-START-YEAR..WKPI-END-YEAR:*
047520*             SE DESCARTA - EL RESUMEN ANUAL SOLO CUBRE EL        *
047530*             HORIZONTE PARAMETRIZADO (RITM06230); LA COLA SIGUE  *
047540*             VIVA EN MONTHLY Y EN EL PROPIO END-YEAR QUE MIRA    *
047550*             2510-UBICA-ANIO-ESTABLE.                            *
047560           CONTINUE
047900        WHEN WS-ANIO-VALOR(IX-AN) = WS-ACUM-ANIO(IX-AM)
047910           PERFORM 2211-COPIA-MES-AL-ANIO
047920              THRU 2211-COPIA-MES-AL-ANIO-EXIT
048100     END-SEARCH
048200
048300     .
048400 2210-CLASIFICA-MES-EXIT.
048500     EXIT.
048510
048520*****************************************************************
048530*                   2211-COPIA-MES-AL-ANIO                       *
048540*****************************************************************
048550* COPIA LA DEMANDA YA ACUMULADA DEL MES (WS-TABLA-ACUM-MES) AL    *
048560* CASILLERO DE ESE MES DENTRO DE LOS 12 DEL ANIO (WS-ANIO-MES-    *
048570* FTE), Y LLEVA APARTE EL MINIMO/MAXIMO/CONTADOR DE MESES REALES  *
048580* QUE SOLO USA 2510-UBICA-ANIO-ESTABLE (RG B9) - RITM06230.       *
048590*****************************************************************
048600 2211-COPIA-MES-AL-ANIO.
048610
048620     SET IX-ME TO WS-ACUM-R-MES(IX-AM)
048630
048640     MOVE WS-ACUM-FTE-TOTAL(IX-AM)  TO WS-AM-FTE-TOTAL(IX-AN IX-ME)
048650     MOVE WS-ACUM-FTE-INVEST(IX-AM) TO WS-AM-FTE-INVEST(IX-AN IX-ME)
048660     MOVE WS-ACUM-FTE-DESAR(IX-AM)  TO WS-AM-FTE-DESAR(IX-AN IX-ME)
048670
048680     ADD CT-1 TO WS-ANIO-MESES-VISTOS(IX-AN)
048690
048700     IF WS-ANIO-MESES-VISTOS(IX-AN) = 1
048710        MOVE WS-ACUM-FTE-TOTAL(IX-AM)
048720           TO WS-ANIO-FTE-MINIMO-REAL(IX-AN)
048730        MOVE WS-ACUM-FTE-TOTAL(IX-AM)
048740           TO WS-ANIO-FTE-MAXIMO-REAL(IX-AN)
048750     ELSE
048760        IF WS-ACUM-FTE-TOTAL(IX-AM) <
048770           WS-ANIO-FTE-MINIMO-REAL(IX-AN)
048780           MOVE WS-ACUM-FTE-TOTAL(IX-AM)
048790              TO WS-ANIO-FTE-MINIMO-REAL(IX-AN)
048800        END-IF
048810        IF WS-ACUM-FTE-TOTAL(IX-AM) >
048820           WS-ANIO-FTE-MAXIMO-REAL(IX-AN)
048830           MOVE WS-ACUM-FTE-TOTAL(IX-AM)
048840              TO WS-ANIO-FTE-MAXIMO-REAL(IX-AN)
048850        END-IF
048860     END-IF
048870
048880     .
048890 2211-COPIA-MES-AL-ANIO-EXIT.
048900     EXIT.
048910
048920*****************************************************************
048930*                2300-CALCULA-RESUMEN-ANUAL                     *
048940*****************************************************************
049000* REGLA B9 - PARA EL ANIO IX-AN: PROMEDIO/MINIMO/MAXIMO DE LA   *
049100* DEMANDA DE FTE MENSUAL, MAS EL DESGLOSE INVESTIGADOR/         *
049200* DESARROLLADOR PROMEDIO, Y EMISION DE LA LINEA DEL REPORTE.    *
049300*****************************************************************
049400 2300-CALCULA-RESUMEN-ANUAL.
049500
049600     MOVE ZERO TO WS-ANIO-FTE-SUMA(IX-AN)
049700     MOVE ZERO TO WS-ANIO-INVEST-SUMA(IX-AN)
049800     MOVE ZERO TO WS-ANIO-DESAR-SUMA(IX-AN)
049900     MOVE ZERO TO WS-ANIO-FTE-MINIMO(IX-AN)
050000     MOVE ZERO TO WS-ANIO-FTE-MAXIMO(IX-AN)
050100*****************************************************************
050110*    LOS 12 CASILLEROS DE WS-ANIO-MES-FTE YA VIENEN SEMBRADOS EN *
050120*    CERO (2151-SIEMBRA-ANIO) Y CARGADOS POR 2211-COPIA-MES-AL-  *
050130*    ANIO PARA LOS MESES CON MONTHLY REAL; NO SE TOCA AQUI       *
050140*    WS-ANIO-MESES-VISTOS NI LOS CAMPOS -REAL, QUE YA QUEDARON   *
050150*    FIJADOS POR EL PASE DE 2200 Y LOS USA SOLO EL ESTADO        *
050160*    ESTABLE (RG B9) - RITM06230.                                *
050170*****************************************************************
050200
050300     PERFORM 2310-ACUMULA-MES-DEL-ANIO
050400        THRU 2310-ACUMULA-MES-DEL-ANIO-EXIT
050500        VARYING IX-ME FROM 1 BY 1 UNTIL IX-ME > CT-MESES-ANIO
050600
050700     COMPUTE WS-PROMEDIO-FTE ROUNDED =
050800             WS-ANIO-FTE-SUMA(IX-AN) / CT-MESES-ANIO
050900     COMPUTE WS-PROMEDIO-INVEST ROUNDED =
051000             WS-ANIO-INVEST-SUMA(IX-AN) / CT-MESES-ANIO
051100     COMPUTE WS-PROMEDIO-DESAR ROUNDED =
051200             WS-ANIO-DESAR-SUMA(IX-AN) / CT-MESES-ANIO
051300
051400     PERFORM 2320-ESCRIBE-LINEA-ANUAL
051500        THRU 2320-ESCRIBE-LINEA-ANUAL-EXIT
051600
051700     .
051800 2300-CALCULA-RESUMEN-ANUAL-EXIT.
051900     EXIT.
052000
052100*****************************************************************
052200*                2310-ACUMULA-MES-DEL-ANIO                      *
052300*****************************************************************
052400 2310-ACUMULA-MES-DEL-ANIO.
052500
052600     ADD WS-AM-FTE-TOTAL(IX-AN IX-ME)  TO WS-ANIO-FTE-SUMA(IX-AN)
052700     ADD WS-AM-FTE-INVEST(IX-AN IX-ME)
052800        TO WS-ANIO-INVEST-SUMA(IX-AN)
052900     ADD WS-AM-FTE-DESAR(IX-AN IX-ME)
053000        TO WS-ANIO-DESAR-SUMA(IX-AN)
053100
053200     IF IX-ME = 1
053300        MOVE WS-AM-FTE-TOTAL(IX-AN IX-ME)
053400           TO WS-ANIO-FTE-MINIMO(IX-AN)
053500        MOVE WS-AM-FTE-TOTAL(IX-AN IX-ME)
053600           TO WS-ANIO-FTE-MAXIMO(IX-AN)
053700     ELSE
053800        IF WS-AM-FTE-TOTAL(IX-AN IX-ME) <
053900           WS-ANIO-FTE-MINIMO(IX-AN)
054000           MOVE WS-AM-FTE-TOTAL(IX-AN IX-ME)
054100              TO WS-ANIO-FTE-MINIMO(IX-AN)
054200        END-IF
054300        IF WS-AM-FTE-TOTAL(IX-AN IX-ME) >
054400           WS-ANIO-FTE-MAXIMO(IX-AN)
054500           MOVE WS-AM-FTE-TOTAL(IX-AN IX-ME)
054600              TO WS-ANIO-FTE-MAXIMO(IX-AN)
054700        END-IF
054800     END-IF
054900
055000     .
055100 2310-ACUMULA-MES-DEL-ANIO-EXIT.
055200     EXIT.
056500
056600*****************************************************************
056700*                2320-ESCRIBE-LINEA-ANUAL                       *
056800*****************************************************************
056900 2320-ESCRIBE-LINEA-ANUAL.
057000
057100     IF IX-AN = 1
057200        PERFORM 2900-ESCRIBE-ENCABEZADO
057300           THRU 2900-ESCRIBE-ENCABEZADO-EXIT
057400     END-IF
057500
057600     MOVE WS-ANIO-VALOR(IX-AN)                     TO WS-LD-ANIO
057700     COMPUTE WS-LD-FTE-PROMEDIO ROUNDED = WS-PROMEDIO-FTE
057800     COMPUTE WS-LD-FTE-MINIMO ROUNDED = WS-ANIO-FTE-MINIMO(IX-AN)
057900     COMPUTE WS-LD-FTE-MAXIMO ROUNDED = WS-ANIO-FTE-MAXIMO(IX-AN)
058000     COMPUTE WS-LD-FTE-INVEST ROUNDED = WS-PROMEDIO-INVEST
058100     COMPUTE WS-LD-FTE-DESAR  ROUNDED = WS-PROMEDIO-DESAR
058200
058300     WRITE REG-RPT FROM WS-LINEA-DETALLE
058400
058500     ADD CT-1 TO CN-ANIOS-EMITIDOS
058600
058700     .
058800 2320-ESCRIBE-LINEA-ANUAL-EXIT.
058900     EXIT.
059000
059100*****************************************************************
059200*                2500-CALCULA-ESTADO-ESTABLE                    *
059300*****************************************************************
059400* REGLA B9 (COLA) - EL ESTADO ESTABLE SE TOMA DE LOS RENGLONES   *
059500* MENSUALES DEL PROPIO END-YEAR (WKPI-END-YEAR, RECIBIDO POR     *
059600* WKPIOUT); SI ESE ANIO NO TUVO MESES VISTOS SE PRUEBA CON       *
059700* END-YEAR - 1; SI TAMPOCO, EL BLOQUE SE INFORMA EN CEROS.       *
059800*****************************************************************
059900 2500-CALCULA-ESTADO-ESTABLE.
060000
060100     MOVE ZERO TO WS-PROMEDIO-FTE
060200     MOVE ZERO TO WS-ESTABLE-MINIMO
060300     MOVE ZERO TO WS-ESTABLE-MAXIMO
060400     MOVE 'N' TO SW-ESTADO-ESTABLE
060500
060600     MOVE WKPI-END-YEAR TO WS-ANIO-ESTABLE-BUSCADO
060700     PERFORM 2510-UBICA-ANIO-ESTABLE
060800        THRU 2510-UBICA-ANIO-ESTABLE-EXIT
060900
061000     IF NOT SI-ESTADO-ESTABLE
061100        COMPUTE WS-ANIO-ESTABLE-BUSCADO = WKPI-END-YEAR - CT-1
061200        PERFORM 2510-UBICA-ANIO-ESTABLE
061300           THRU 2510-UBICA-ANIO-ESTABLE-EXIT
061400     END-IF
061500
061600     PERFORM 2520-ESCRIBE-LINEA-ESTABLE
061700        THRU 2520-ESCRIBE-LINEA-ESTABLE-EXIT
061800
061900     .
062000 2500-CALCULA-ESTADO-ESTABLE-EXIT.
062100     EXIT.
062200
062300*****************************************************************
062400*               2510-UBICA-ANIO-ESTABLE                         *
062500*****************************************************************
062600* BUSCA WS-ANIO-ESTABLE-BUSCADO EN LA TABLA DE ANIOS YA RESUMIDA *
062700* POR 2300-CALCULA-RESUMEN-ANUAL (RG B9) Y, SI TUVO MESES        *
062800* VISTOS, TOMA SU PROMEDIO/MINIMO/MAXIMO COMO ESTADO ESTABLE.    *
062900*****************************************************************
063000 2510-UBICA-ANIO-ESTABLE.
063100
063200     SET IX-AN TO 1
063300
063400     SEARCH WS-ANIO-ENTRY VARYING IX-AN
063500        AT END
063600           CONTINUE
063700        WHEN WS-ANIO-VALOR(IX-AN) = WS-ANIO-ESTABLE-BUSCADO
063800           IF WS-ANIO-MESES-VISTOS(IX-AN) > ZERO
063900              COMPUTE WS-PROMEDIO-FTE ROUNDED =
064000                      WS-ANIO-FTE-SUMA(IX-AN) /
064100                      WS-ANIO-MESES-VISTOS(IX-AN)
064200              MOVE WS-ANIO-FTE-MINIMO-REAL(IX-AN)
064210                 TO WS-ESTABLE-MINIMO
064220              MOVE WS-ANIO-FTE-MAXIMO-REAL(IX-AN)
064230                 TO WS-ESTABLE-MAXIMO
064400              SET SI-ESTADO-ESTABLE TO TRUE
064500           END-IF
064600     END-SEARCH
064700
064800     .
064900 2510-UBICA-ANIO-ESTABLE-EXIT.
065000     EXIT.
065100
065200*****************************************************************
065300*               2520-ESCRIBE-LINEA-ESTABLE                      *
065400*****************************************************************
065500* IMPRIME EL BLOQUE FINAL DEL REPORTE ANUAL: PROYECTOS/ANIO,     *
065600* COSTO PONDERADO Y PRESUPUESTO DISPONIBLE (RECIBIDOS DE         *
065700* FTE1000 VIA WKPIOUT) MAS EL FTE DE ESTADO ESTABLE.             *
065800 2520-ESCRIBE-LINEA-ESTABLE.
065900
066000     MOVE WKPI-PROYECTOS-POR-ANIO  TO WS-LK-PROYECTOS
066100     WRITE REG-RPT FROM WS-LINEA-KPI-PROYECTOS
066200
066300     MOVE WKPI-COSTO-PONDERADO     TO WS-LK-COSTO
066400     WRITE REG-RPT FROM WS-LINEA-KPI-COSTO
066500
066600     MOVE WKPI-PRESUPUESTO-DISPON  TO WS-LK-PRESUPUESTO
066700     WRITE REG-RPT FROM WS-LINEA-KPI-PRESUPUESTO
066800
066900     COMPUTE WS-LE-FTE-PROMEDIO ROUNDED = WS-PROMEDIO-FTE
067000     COMPUTE WS-LE-FTE-MINIMO   ROUNDED = WS-ESTABLE-MINIMO
067100     COMPUTE WS-LE-FTE-MAXIMO   ROUNDED = WS-ESTABLE-MAXIMO
067200     WRITE REG-RPT FROM WS-LINEA-ESTABLE
067300
067400     .
067500 2520-ESCRIBE-LINEA-ESTABLE-EXIT.
067600     EXIT.
067700
067800*****************************************************************
067900*                    2600-ESCRIBE-KPI                           *
068000*****************************************************************
068100* VUELCA AL ARCHIVO KPIOUT EL RENGLON UNICO DE INDICADORES:     *
068200* LOS DATOS DE PRESUPUESTO/COSTO QUE VIENEN DE FTE1000 (VIA     *
068300* WKPIOUT) MAS EL FTE DE ESTADO ESTABLE RECIEN CALCULADO.       *
068400*****************************************************************
068500 2600-ESCRIBE-KPI.
068600
068700     INITIALIZE REG-KPI0
068800
068900     MOVE WKPI-PROYECTOS-POR-ANIO     TO KPI0-PROYECTOS-POR-ANIO
069000     MOVE WKPI-COSTO-PONDERADO        TO KPI0-COSTO-PONDERADO
069100     MOVE WKPI-PRESUPUESTO-DISPON     TO KPI0-PRESUPUESTO-DISPON
069200     COMPUTE KPI0-FTE-ESTABLE-PROMEDIO ROUNDED = WS-PROMEDIO-FTE
069300     COMPUTE KPI0-FTE-ESTABLE-MINIMO   ROUNDED = WS-ESTABLE-MINIMO
069400     COMPUTE KPI0-FTE-ESTABLE-MAXIMO   ROUNDED = WS-ESTABLE-MAXIMO
069500
069600     WRITE REG-KPI0
069700
069800     .
069900 2600-ESCRIBE-KPI-EXIT.
070000     EXIT.
070100
070200*****************************************************************
070300*                 2900-ESCRIBE-ENCABEZADO                       *
070400*****************************************************************
070500 2900-ESCRIBE-ENCABEZADO.
070600
070700     WRITE REG-RPT FROM WS-LINEA-TITULO
070800        AFTER ADVANCING TOP-OF-FORM
070900     WRITE REG-RPT FROM WS-LINEA-ENCABEZADO
071000        AFTER ADVANCING 2 LINES
071100
071200     .
071300 2900-ESCRIBE-ENCABEZADO-EXIT.
071400     EXIT.
071500
071600*****************************************************************
071700*                             3000-FIN                          *
071800*****************************************************************
071900 3000-FIN.
072000
072100     CLOSE KPI0-FILE
072200           RPT-FILE
072300
072400     DISPLAY '***********************************************'
072500     DISPLAY 'FTE2000 - REGISTROS MDET  LEIDOS  : '
072600              CN-REG-LEIDOS-MDET
072700     DISPLAY 'FTE2000 - REGISTROS MDET  RECHAZAD: '
072800              CN-REG-RECHAZADOS-MDET
072900     DISPLAY 'FTE2000 - ANIOS DE RESUMEN EMITIDOS: '
073000              CN-ANIOS-EMITIDOS
073100     DISPLAY '***********************************************'
073200
073300     STOP RUN.

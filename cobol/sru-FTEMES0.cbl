000100*****************************************************************
000200* Program name:    FTEMES0.                                    *
000300* Original author: gforrich.                                   *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 14/03/1988 gforrich      Initial version - RITM04412.         *
000900* 22/08/1989 gforrich      Corrige acarreo de anio - RITM04430. *
001000* 11/05/1994 mvidela       Agrega vista visual del contador     *
001100*                          para depuracion - INC08810.          *
001200* 30/11/1998 gforrich      Revision Y2K - se confirma que el    *
001300*                          calculo de anio calendario soporta   *
001400*                          el cambio de siglo sin ajustes -     *
001500*                          RITM07044.                           *
001600* 06/02/2024 mvidela       Se habilita para uso desde el nuevo  *
001700*                          proceso de planificacion de FTE de   *
001800*                          I+D - RITM04412.                     *
001900*****************************************************************
002000*                                                               *
002100*          I D E N T I F I C A T I O N  D I V I S I O N         *
002200*                                                               *
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  FTEMES0.
002600 AUTHOR. GUILLERMO FORRICH.
002700 INSTALLATION. IBM Z/OS.
002800 DATE-WRITTEN. 14/03/1988.
002900 DATE-COMPILED. 06/02/2024.
003000 SECURITY. CONFIDENTIAL.
003100*****************************************************************
003200*                                                               *
003300*             E N V I R O N M E N T   D I V I S I O N           *
003400*                                                               *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000        CLASS DESPLAZAMIENTO-VALIDO IS '1' THRU '9', '0'.
004100
004200*****************************************************************
004300*                                                               *
004400*                      D A T A   D I V I S I O N                *
004500*                                                               *
004600*****************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*****************************************************************
005000*                     DEFINICION DE VARIABLES.                  *
005100*****************************************************************
005200 01  WS-VARIABLES.
005300     05 WS-BASE-FECHA                 PIC 9(06).
005400     05 WS-BASE-FECHA-R REDEFINES
005500        WS-BASE-FECHA.
005600        10 WS-BASE-ANIO               PIC 9(04).
005700        10 WS-BASE-MES                PIC 9(02).
005800
005900     05 WS-TOTAL-MESES                PIC S9(04) COMP.
006000     05 WS-TOTAL-MESES-VISUAL REDEFINES
006100        WS-TOTAL-MESES                PIC S9(04).
006200
006300     05 WS-ANIOS-COMPLETOS            PIC S9(04) COMP.
006400     05 WS-MES-RESULTANTE             PIC S9(04) COMP.
006500     05 FILLER                        PIC X(04).
006600
006700*****************************************************************
006800*                     DEFINICION DE LINKAGE                     *
006900*****************************************************************
007000 LINKAGE SECTION.
007100 01  LK-FTEMES0.
007200     05 LK-ANIO-BASE                  PIC 9(04).
007300     05 LK-MES-BASE                   PIC 9(02).
007400     05 LK-DESPLAZAMIENTO             PIC 9(03).
007500     05 LK-MES-CALENDARIO             PIC 9(06).
007600     05 LK-MES-CALENDARIO-R REDEFINES
007700        LK-MES-CALENDARIO.
007800        10 LK-ANIO-CALENDARIO         PIC 9(04).
007900        10 LK-MES-CALENDARIO-MM       PIC 9(02).
008000     05 FILLER                        PIC X(04).
008100
008200*****************************************************************
008300*                                                               *
008400*              P R O C E D U R E   D I V I S I O N              *
008500*                                                               *
008600*****************************************************************
008700 PROCEDURE DIVISION USING LK-FTEMES0.
008800*****************************************************************
008900*                            MAIN LINE                          *
009000*****************************************************************
009100
009200 0000-MAINLINE.
009300
009400     PERFORM 1000-INICIO
009500        THRU 1000-INICIO-EXIT
009600
009700     PERFORM 2000-PROCESO
009800        THRU 2000-PROCESO-EXIT
009900
010000     GOBACK.
010100
010200*****************************************************************
010300*                           1000-INICIO                         *
010400*****************************************************************
010500 1000-INICIO.
010600
010700     MOVE LK-ANIO-BASE                TO WS-BASE-ANIO
010800     MOVE LK-MES-BASE                 TO WS-BASE-MES.
010900
011000*****************************************************************
011100*                         1000-INICIO-EXIT                      *
011200*****************************************************************
011300 1000-INICIO-EXIT.
011400     EXIT.
011500
011600*****************************************************************
011700*                           2000-PROCESO                        *
011800*****************************************************************
011900* CALCULA EL ANIO/MES CALENDARIO CORRESPONDIENTE A UN            *
012000* DESPLAZAMIENTO (LK-DESPLAZAMIENTO, 1-BASADO) DE MESES A        *
012100* PARTIR DEL MES BASE (LK-ANIO-BASE / LK-MES-BASE).              *
012200*****************************************************************
012300 2000-PROCESO.
012400
012500     COMPUTE WS-TOTAL-MESES =
012600             (WS-BASE-MES - 1) + (LK-DESPLAZAMIENTO - 1)
012700
012800     DIVIDE WS-TOTAL-MESES BY 12
012900        GIVING WS-ANIOS-COMPLETOS
013000        REMAINDER WS-MES-RESULTANTE
013100
013200     COMPUTE LK-ANIO-CALENDARIO =
013300             WS-BASE-ANIO + WS-ANIOS-COMPLETOS
013400
013500     COMPUTE LK-MES-CALENDARIO-MM = WS-MES-RESULTANTE + 1.
013600
013700*****************************************************************
013800*                       2000-PROCESO-EXIT                       *
013900*****************************************************************
014000 2000-PROCESO-EXIT.
014100     EXIT.

000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  FTEASUM0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL RESUMEN ANUAL DE    *
000600*               DEMANDA DE FTE (PROMEDIO/MINIMO/MAXIMO MENSUAL)  *
000700*               DE UN ANIO DE INGRESO DE LA PLANIFICACION.       *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 060 POSICIONES.                          *
001200*           PREFIJO  : ASUM.                                    *
001300*                                                                *
001400******************************************************************
001500
001600     05  FTEASUM0.
001700         10  ASUM-ANIO                  PIC 9(04).
001800         10  ASUM-ANIO-R REDEFINES
001900             ASUM-ANIO.
002000             15  ASUM-ANIO-SIGLO        PIC 9(02).
002100             15  ASUM-ANIO-CORTO        PIC 9(02).
002200         10  ASUM-FTE-PROMEDIO          PIC 9(06)V9.
002300         10  ASUM-FTE-MINIMO            PIC 9(06)V9.
002400         10  ASUM-FTE-MAXIMO            PIC 9(06)V9.
002500         10  ASUM-FTE-INVEST-PROMEDIO   PIC 9(06)V9.
002600         10  ASUM-FTE-DESAR-PROMEDIO    PIC 9(06)V9.
002700         10  ASUM-MESES-VISTOS          PIC 9(02).
002800         10  ASUM-INDICADOR-COMPLETO    PIC X(01).
002900             88  ASUM-88-ANIO-COMPLETO          VALUE 'S'.
003000             88  ASUM-88-ANIO-PARCIAL           VALUE 'N'.
003100         10  FILLER                     PIC X(18).
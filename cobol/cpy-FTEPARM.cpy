000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  FTEPARM0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LOS PARAMETROS         *
000600*               GLOBALES DE LA PLANIFICACION DE BASELOAD DE FTE  *
000700*               (PRESUPUESTO, HORIZONTE, UTILIZACION, RAMPA).    *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 080 POSICIONES.                          *
001200*           PREFIJO  : PARM.                                    *
001300*                                                                *
001400* NOTA: EL BLOQUE PARM-CONTROL-REGISTRO SE RESERVA PARA EL       *
001410*       FUTURO CONTROL DE VERSIONES DEL LAYOUT Y NO ES LEIDO     *
001420*       POR FTE1000/FTE2000 EN LA VERSION ACTUAL - RITM06188.    *
001500*                                                                *
001600******************************************************************
001700
001800     05  FTEPARM0.
001900         10  PARM-INDICADOR             PIC X(01).
002000             88  PARM-88-VIGENTE                 VALUE 'A'.
002100             88  PARM-88-SIN-CARGAR              VALUE SPACE.
002200         10  PARM-TOTAL-BUDGET-M        PIC 9(07)V99.
002300         10  PARM-OVERHEAD-PCT          PIC V9(4).
002400         10  PARM-START-YEAR            PIC 9(04).
002500         10  PARM-END-YEAR              PIC 9(04).
002600         10  PARM-INTAKE-SPREAD-MESES   PIC 9(02).
002700         10  PARM-UTILIZATION-RATE      PIC 9V9(4).
002800         10  PARM-RAMP-MESES            PIC 9(02).
002900         10  PARM-CONTROL-REGISTRO.
003000             15  PARM-VERSION-LAYOUT    PIC X(02).
003100             15  PARM-FECHA-ULT-MANT    PIC 9(08).
003200             15  PARM-FECHA-ULT-MANT-R REDEFINES
003300                 PARM-FECHA-ULT-MANT.
003400                 20  PARM-FUM-ANIO      PIC 9(04).
003500                 20  PARM-FUM-MES       PIC 9(02).
003600                 20  PARM-FUM-DIA       PIC 9(02).
003700             15  PARM-USUARIO-ULT-MANT  PIC X(08).
003800             15  PARM-ESTADO-RESERVA    PIC X(01).
003900                 88  PARM-88-RESERVA-ACTIVA    VALUE 'S'.
004000                 88  PARM-88-RESERVA-INACTIVA  VALUE 'N'.
004100             15  FILLER                 PIC X(30).
004200
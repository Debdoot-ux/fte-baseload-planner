000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  FTEKPI0                                    *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL RENGLON UNICO DE    *
000600*               INDICADORES CLAVE (KPI) DE LA PLANIFICACION DE   *
000700*               BASELOAD DE FTE.                                 *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 060 POSICIONES.                          *
001200*           PREFIJO  : KPI0.                                    *
001300*                                                                *
001400******************************************************************
001500
001600     05  FTEKPI0.
001700         10  KPI0-PROYECTOS-POR-ANIO    PIC 9(05)V9(2).
001800         10  KPI0-COSTO-PONDERADO       PIC 9(05)V9(4).
001900         10  KPI0-PRESUPUESTO-DISPON    PIC 9(07)V99.
002000         10  KPI0-FTE-ESTABLE-PROMEDIO  PIC 9(06)V9.
002100         10  KPI0-FTE-ESTABLE-MINIMO    PIC 9(06)V9.
002200         10  KPI0-FTE-ESTABLE-MAXIMO    PIC 9(06)V9.
002300         10  KPI0-FECHA-GENERACION      PIC 9(08).
002400         10  KPI0-FECHA-GENERACION-R REDEFINES
002500             KPI0-FECHA-GENERACION.
002600             15  KPI0-FGEN-ANIO         PIC 9(04).
002700             15  KPI0-FGEN-MES          PIC 9(02).
002800             15  KPI0-FGEN-DIA          PIC 9(02).
002900         10  KPI0-INDICADOR-ORIGEN      PIC X(01).
003000             88  KPI0-88-ORIGEN-BATCH           VALUE 'B'.
003100             88  KPI0-88-ORIGEN-REPROCESO       VALUE 'R'.
003200         10  FILLER                     PIC X(05).
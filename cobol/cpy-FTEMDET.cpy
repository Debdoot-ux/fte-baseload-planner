000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  FTEMDET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA UN RENGLON DEL         *
000600*               ARCHIVO DE DETALLE MENSUAL (MES x ARQUETIPO x    *
000700*               ETAPA) DE PROYECTOS ACTIVOS Y DEMANDA DE FTE.    *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 080 POSICIONES.                          *
001200*           PREFIJO  : MDET.                                    *
001300*                                                                *
001400******************************************************************
001500
001600     05  FTEMDET0.
001700         10  MDET-MES-CALENDARIO        PIC 9(06).
001800         10  MDET-MES-CALENDARIO-R REDEFINES
001900             MDET-MES-CALENDARIO.
002000             15  MDET-R-ANIO             PIC 9(04).
002100             15  MDET-R-MES              PIC 9(02).
002200         10  MDET-ANIO                  PIC 9(04).
002300         10  MDET-NOMBRE-ARQUETIPO      PIC X(20).
002400         10  MDET-NOMBRE-ETAPA          PIC X(10).
002500         10  MDET-PROYECTOS-EFECTIVOS   PIC 9(05)V9(4).
002600         10  MDET-FTE-INVESTIGADOR      PIC 9(05)V9(4).
002700         10  MDET-FTE-DESARROLLADOR     PIC 9(05)V9(4).
002800         10  MDET-FTE-TOTAL             PIC 9(05)V9(4).
002900         10  MDET-INDICADOR-CALIDAD     PIC X(01).
003000             88  MDET-88-REGISTRO-OK            VALUE 'S'.
003100             88  MDET-88-REGISTRO-DUDOSO        VALUE 'D'.
003200         10  MDET-CODIGO-ORIGEN         PIC X(02).
003300         10  FILLER                     PIC X(01).